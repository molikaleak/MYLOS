000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400*  LNEMI.DD.CBL  -  EMI-REQUEST / EMI-RESULT RECORD LAYOUTS
000500*  ONE REQUEST RECORD IN, ONE RESULT RECORD OUT PER APPLICATION.
000600*  COPIED BY LNEMI500.
000700*****************************************************************
000800*CHANGE LOG
000900* 03/02/87  EJ   ORIGINAL INSTALL                       US00118
001000* 11/14/88  EJ   ADD START-DATE TO REQUEST LAYOUT         US00204
001100* 01/08/99  TKW  Y2K - START-DATE ALREADY 4-DIGIT YEAR,   US00477
001200*                NO CHANGE NEEDED
001300 01  LN-EMI-REQUEST-REC.
001400     05  LN-EMI-PRINCIPAL-AMOUNT       PIC S9(16)V99   COMP-3.
001500     05  LN-EMI-ANNUAL-RATE            PIC S9(4)V9(4)  COMP-3.
001600     05  LN-EMI-TENURE-MONTHS          PIC 9(4)        COMP-3.
001700     05  LN-EMI-START-DATE             PIC 9(8).
001800     05  LN-EMI-START-DATE-R REDEFINES LN-EMI-START-DATE.
001900         10  LN-EMI-START-YYYY         PIC 9(4).
002000         10  LN-EMI-START-MM           PIC 9(2).
002100         10  LN-EMI-START-DD           PIC 9(2).
002200     05  FILLER                        PIC X(30).
002300*
002400 01  LN-EMI-RESULT-REC.
002500     05  LN-EMIR-PRINCIPAL-AMOUNT      PIC S9(16)V99   COMP-3.
002600     05  LN-EMIR-ANNUAL-RATE           PIC S9(4)V9(4)  COMP-3.
002700     05  LN-EMIR-TENURE-MONTHS         PIC 9(4)        COMP-3.
002800     05  LN-EMI-AMOUNT                 PIC S9(16)V99   COMP-3.
002900     05  LN-EMI-TOTAL-PAYMENT          PIC S9(16)V99   COMP-3.
003000     05  LN-EMI-TOTAL-INTEREST         PIC S9(16)V99   COMP-3.
003100     05  FILLER                        PIC X(30).
