000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400*  LNTRANS.DD.CBL  -  STATUS-TRANSITION TABLE
000500*  HARD-CODED AT COMPILE TIME - THIS IS A FIXED, SMALL RULE
000600*  TABLE, NOT A FILE, SO IT IS CARRIED AS LITERAL VALUE CLAUSES
000700*  REDEFINED INTO AN OCCURS TABLE RATHER THAN READ FROM A DD.
000800*  SEARCHED TO VALIDATE ANY LN-STATUS-CODE CHANGE.  COPIED BY
000900*  LNAPV800.
001000*****************************************************************
001100*CHANGE LOG
001200* 03/02/87  EJ   ORIGINAL INSTALL                       US00118
001300* 11/14/88  EJ   ADD REQUIRES_MORE_INFO TRANSITIONS        US00204
001400* 01/08/99  TKW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE     US00477
001500 01  LN-TRANS-TABLE-DATA.
001600     05  FILLER                  PIC X(44) VALUE
001700         'DRAFT               SUBMITTED               '.
001800     05  FILLER                  PIC X(44) VALUE
001900         'DRAFT               CANCELLED               '.
002000     05  FILLER                  PIC X(44) VALUE
002100         'SUBMITTED           UNDER_REVIEW            '.
002200     05  FILLER                  PIC X(44) VALUE
002300         'SUBMITTED           CANCELLED               '.
002400     05  FILLER                  PIC X(44) VALUE
002500         'UNDER_REVIEW        APPROVED                '.
002600     05  FILLER                  PIC X(44) VALUE
002700         'UNDER_REVIEW        REJECTED                '.
002800     05  FILLER                  PIC X(44) VALUE
002900         'UNDER_REVIEW        REQUIRES_MORE_INFO      '.
003000     05  FILLER                  PIC X(44) VALUE
003100         'REQUIRES_MORE_INFO  UNDER_REVIEW            '.
003200     05  FILLER                  PIC X(44) VALUE
003300         'REQUIRES_MORE_INFO  CANCELLED               '.
003400     05  FILLER                  PIC X(44) VALUE
003500         'APPROVED            DISBURSED               '.
003600     05  FILLER                  PIC X(44) VALUE
003700         'APPROVED            CANCELLED               '.
003800     05  FILLER                  PIC X(44) VALUE
003900         'DISBURSED           ACTIVE                  '.
004000     05  FILLER                  PIC X(44) VALUE
004100         'DISBURSED           CANCELLED               '.
004200     05  FILLER                  PIC X(44) VALUE
004300         'ACTIVE              CLOSED                  '.
004400     05  FILLER                  PIC X(44) VALUE
004500         'ACTIVE              DEFAULTED               '.
004600*
004700 01  LN-TRANS-TABLE-AREA REDEFINES LN-TRANS-TABLE-DATA.
004800     05  LN-TRANS-ENTRY OCCURS 15 TIMES
004900             INDEXED BY LN-TRANS-IDX.
005000         10  LN-TRANS-FROM-STATUS      PIC X(20).
005100         10  LN-TRANS-TO-STATUS        PIC X(20).
005200         10  FILLER                    PIC X(04).
