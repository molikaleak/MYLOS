000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400*  LNWORK.DD.CBL  -  SHARED LOAN-CALC WORKING-STORAGE AREA
000500*  COPIED INTO EVERY LNxxxNNN PROGRAM'S WORKING-STORAGE SECTION.
000600*  CARRIES THE RATE/EXPONENT SCRATCH FIELDS, THE FEE/LTV/PENALTY
000700*  POLICY INPUTS, AND THE DATE-ADD WORK AREA COMMON TO ALL OF
000800*  THE LOAN CALC BATCH DRIVERS.
000900*****************************************************************
001000*CHANGE LOG
001100* 03/02/87  EJ   ORIGINAL INSTALL FOR LOAN CALC SUITE  US00118
001200* 11/14/88  EJ   ADD FEE/MIN-FEE POLICY FIELDS          US00204
001300* 06/09/90  RLM  ADD LTV / PROPERTY-VALUE FIELDS         US00311
001400* 02/03/92  RLM  ADD LATE-PENALTY WORK FIELDS            US00366
001500* 09/21/94  TKW  ADD PAYMENT-DATE ADD-A-MONTH AREA       US00418
001600* 01/08/99  TKW  Y2K - OUT-YYYY NOW 4-DIGIT NOT 2-DIGIT   US00477
001700* 07/30/01  DPC  ADD EXTRA-DAYS / DAILY-PENALTY FIELDS    US00533
001800 01  LN-CALC-WORK-REC.
001900     05  LN-WORK-RATE-FIELDS.
002000         10  LN-WORK-MONTHLY-RATE      PIC S9(4)V9(10) COMP-3.
002100         10  LN-WORK-ONE-PLUS-RATE     PIC S9(4)V9(10) COMP-3.
002200         10  LN-WORK-RATE-FACTOR       PIC S9(8)V9(10) COMP-3.
002300         10  LN-WORK-COMPOUND-FACTOR   PIC S9(8)V9(10) COMP-3.
002400     05  LN-WORK-RATE-FIELDS-R REDEFINES LN-WORK-RATE-FIELDS.
002500         10  LN-WORK-RATE-BYTES        PIC X(28).
002600     05  LN-WORK-FEE-POLICY.
002700         10  LN-WORK-FEE-PERCENTAGE    PIC S9(3)V9(4)  COMP-3.
002800         10  LN-WORK-MIN-FEE           PIC S9(9)V99    COMP-3.
002900         10  LN-WORK-COMPUTED-FEE      PIC S9(16)V99   COMP-3.
003000     05  LN-WORK-LTV-FIELDS.
003100         10  LN-WORK-PROPERTY-VALUE    PIC S9(16)V99   COMP-3.
003200         10  LN-WORK-LTV-RATIO         PIC S9(5)V99    COMP-3.
003300     05  LN-WORK-PENALTY-FIELDS.
003400         10  LN-WORK-OVERDUE-AMOUNT    PIC S9(16)V99   COMP-3.
003500         10  LN-WORK-FIXED-PENALTY     PIC S9(9)V99    COMP-3.
003600         10  LN-WORK-PCT-PENALTY       PIC S9(3)V9(4)  COMP-3.
003700         10  LN-WORK-DAYS-LATE         PIC S9(5)       COMP.
003800         10  LN-WORK-EXTRA-DAYS        PIC S9(5)       COMP.
003900         10  LN-WORK-DAILY-PENALTY     PIC S9(9)V99    COMP-3.
004000         10  LN-WORK-PENALTY-TOTAL     PIC S9(9)V99    COMP-3.
004100     05  LN-WORK-PAYMENT-DATE.
004200         10  LN-WORK-PMT-YYYY          PIC 9(4).
004300         10  LN-WORK-PMT-MM            PIC 9(2).
004400         10  LN-WORK-PMT-DD            PIC 9(2).
004500     05  LN-WORK-PMT-DATE-NUM REDEFINES LN-WORK-PAYMENT-DATE
004600                                       PIC 9(8).
004700     05  LN-WORK-RUN-DATE.
004800         10  LN-WORK-RUN-YYYY          PIC 9(4).
004900         10  LN-WORK-RUN-MM            PIC 9(2).
005000         10  LN-WORK-RUN-DD            PIC 9(2).
005100     05  LN-WORK-SUBSCRIPTS.
005200         10  LN-WORK-MONTH-SUB         PIC S9(4) COMP.
005300         10  LN-WORK-EXP-SUB           PIC S9(4) COMP.
005400         10  LN-WORK-TABLE-SUB         PIC S9(4) COMP.
005500     05  LN-WORK-COUNTERS.
005600         10  LN-WORK-REC-READ-CTR      PIC S9(7) COMP.
005700         10  LN-WORK-REC-WRITE-CTR     PIC S9(7) COMP.
005800         10  LN-WORK-REJECT-CTR        PIC S9(7) COMP.
005900         10  LN-WORK-DISPLAY-CTR       PIC S9(5) COMP.
006000     05  LN-WORK-SWITCHES.
006100         10  LN-WORK-EOF-SW            PIC X      VALUE 'N'.
006200         10  LN-WORK-ERROR-SW          PIC X      VALUE 'N'.
006300     05  FILLER                        PIC X(14).
