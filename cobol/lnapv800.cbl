000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNAPV800.
000600 AUTHOR.         rlm.
000700 INSTALLATION.   LOAN ORIGINATION BATCH - CALC SECTION.
000800 DATE-WRITTEN.   06/09/90.
000900 DATE-COMPILED.
001000 SECURITY.       PRODUCTION - RESTRICTED - LOAN CALC SUITE.
001100*****************************************************************
001200*CHANGE LOG
001300* 06/09/90  RLM  ORIGINAL INSTALL - APPROVAL ESCALATION     US00311
001400* 02/03/92  RLM  ADD NEXT-APPROVAL-LEVEL THRESHOLD TABLE     US00366
001500* 01/08/99  TKW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE      US00477
001600* 07/30/01  DPC  ADD STATUS-TRANSITION CHECK ON EVERY ACTION US00533
001700* 05/17/03  DPC  REJECT NON-PENDING-APPROVAL ACTIONS         US00601
001710* 11/02/05  DPC  FINAL APPROVAL NO LONGER TABLE-CHECKED OFF   US00649
001720*                THE PRE-ESCALATION STATUS; SAME-STATUS RE-
001730*                ARRIVAL ON A MULTI-LEVEL ESCALATE NO LONGER
001740*                FALSE-REJECTS AT 8100; ADD APPROVALS-OPENED
001750*                COUNTER
001760* 03/14/06  DPC  APPROVE/REJECT/MOREINFO NOW WRITE THE ACTED-ON   US00662
001770*                PENDING RECORD'S OUTCOME BACK TO APPROVAL-FILE
001780*                AT NEW 2970 PARA - PREVIOUSLY ONLY NEW PENDING
001790*                ROWS WERE EVER WRITTEN, SO APPROVED/REJECTED/
001795*                MORE_INFO_NEEDED NEVER APPEARED ON THE FILE
001800*****************************************************************
001900 ENVIRONMENT DIVISION.
002000*
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     CONSOLE IS CRT
002400     C01 IS TOP-OF-FORM
002500     CLASS LN-NUMERIC-CLASS IS '0' THRU '9'
002600     UPSI-0 ON  STATUS IS LN-UPSI-TEST-RUN
002700     UPSI-0 OFF STATUS IS LN-UPSI-PROD-RUN.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000* ONE ACTION PER RECORD - SUBMIT/APPROVE/REJECT/MOREINFO
003100     SELECT APV-ACTION-FILE   ASSIGN TO APVACT
003200            ORGANIZATION RECORD SEQUENTIAL.
003300* REWRITTEN LOAN-APPLICATION, STATUS-CODE AS OF THIS ACTION
003400     SELECT LOAN-APP-FILE     ASSIGN TO LOANAPP
003500            ORGANIZATION RECORD SEQUENTIAL.
003600* NEW/UPDATED APPROVAL RECORDS, ONE PER ESCALATION LEVEL
003700     SELECT APPROVAL-FILE     ASSIGN TO LNAPV
003800            ORGANIZATION RECORD SEQUENTIAL.
003900*
004000 DATA DIVISION.
004100*
004200 FILE SECTION.
004300*
004400 FD  APV-ACTION-FILE
004500     RECORD CONTAINS 80 CHARACTERS
004600     LABEL RECORDS ARE STANDARD
004700     DATA RECORD IS APV-ACTION-REC.
004800 01  APV-ACTION-REC                   PIC X(80).
004900*
005000 FD  LOAN-APP-FILE
005100     RECORD CONTAINS 150 CHARACTERS
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS LOAN-APP-REC.
005400 01  LOAN-APP-REC                     PIC X(150).
005500*
005600 FD  APPROVAL-FILE
005700     RECORD CONTAINS 260 CHARACTERS
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS APPROVAL-REC.
006000 01  APPROVAL-REC                     PIC X(260).
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400     COPY LNWORK.
006500     COPY LNAPP.
006600     COPY LNAPV.
006700     COPY LNTRANS.
006800*
006900*    LN-APV800-ACTION-REC - ONE ESCALATION ACTION AGAINST A
007000*    LOAN-APPLICATION, FED BY THE UPSTREAM EXTRACT WITH THE
007100*    CURRENT STATUS/LEVEL ALREADY JOINED ON - NO RANDOM-READ
007200*    OF THE APPLICATION/APPROVAL FILES IS AVAILABLE HERE.
007300 01  LN-APV800-ACTION-REC.
007400     05  LN-APV800-APPLICATION-ID    PIC 9(9)        COMP-3.
007500     05  LN-APV800-ACTION-CODE       PIC X(10).
007600         88  LN-APV800-ACT-SUBMIT        VALUE 'SUBMIT'.
007700         88  LN-APV800-ACT-APPROVE       VALUE 'APPROVE'.
007800         88  LN-APV800-ACT-REJECT        VALUE 'REJECT'.
007900         88  LN-APV800-ACT-MOREINFO      VALUE 'MOREINFO'.
008000     05  LN-APV800-CURRENT-STATUS     PIC X(20).
008100     05  LN-APV800-CURRENT-APV-STATUS PIC X(20).
008200     05  LN-APV800-CURRENT-LEVEL      PIC 9(1).
008300     05  LN-APV800-LOAN-AMOUNT        PIC S9(16)V99   COMP-3.
008400     05  LN-APV800-REMARKS            PIC X(200).
008500     05  FILLER                       PIC X(10).
008600*
008700 01  LN-APV800-WS.
008800     05  LN-APV800-NEXT-APV-ID       PIC 9(9)        COMP-3
008900                                     VALUE ZERO.
009000     05  LN-APV800-TRANS-FROM        PIC X(20).
009100     05  LN-APV800-TRANS-TO          PIC X(20).
009200     05  LN-APV800-NEXT-LEVEL        PIC 9(1).
009210     05  LN-APV800-APV-OUTCOME-STATUS PIC X(20).
009300     05  FILLER                      PIC X(10).
009400*
009410*    LN-APV800-ESCALATION-CTR - STANDALONE COUNT OF NEW PENDING
009420*    APPROVAL RECORDS WRITTEN AT 2960 (SUBMIT'S LEVEL-1 PLUS
009430*    EVERY ESCALATE-FORWARD OUT OF 2200) - SHOWN AT 9000-END-RTN.
009440 77  LN-APV800-ESCALATION-CTR        PIC S9(5)       COMP
009450                                     VALUE ZERO.
009500 PROCEDURE DIVISION.
009600*
009700 A010-MAIN-LINE.
009800     DISPLAY SPACES UPON CRT.
009900     DISPLAY '* * * * B E G I N   L N A P V 8 0 0 . C B L'
010000         UPON CRT AT 1401.
010100     OPEN INPUT  APV-ACTION-FILE
010200     OPEN OUTPUT LOAN-APP-FILE
010300                 APPROVAL-FILE.
010400     PERFORM 1000-READ-APV-ACTION.
010500     PERFORM 2000-PROCESS-ACTION THRU 2000-PROCESS-ACTION-EXIT
010600         UNTIL LN-WORK-EOF-SW = 'Y'.
010700     PERFORM 9000-END-RTN.
010800*
010900 1000-READ-APV-ACTION.
011000     READ APV-ACTION-FILE INTO LN-APV800-ACTION-REC
011100         AT END
011200             MOVE 'Y' TO LN-WORK-EOF-SW.
011300     IF LN-WORK-EOF-SW NOT = 'Y'
011400         ADD 1 TO LN-WORK-REC-READ-CTR.
011500*
011600 2000-PROCESS-ACTION.
011700     MOVE 'N' TO LN-WORK-ERROR-SW.
011800     MOVE LN-APV800-APPLICATION-ID TO LN-APPLICATION-ID.
011900     MOVE LN-APV800-LOAN-AMOUNT    TO LN-LOAN-AMOUNT.
012000     IF LN-APV800-ACT-SUBMIT
012100         PERFORM 2100-SUBMIT-APPLICATION
012200     ELSE
012300     IF LN-APV800-ACT-APPROVE
012400         PERFORM 2200-APPROVE-ACTION
012500     ELSE
012600     IF LN-APV800-ACT-REJECT
012700         PERFORM 2300-REJECT-ACTION
012800     ELSE
012900     IF LN-APV800-ACT-MOREINFO
013000         PERFORM 2400-MORE-INFO-ACTION
013100     ELSE
013200         MOVE 'Y' TO LN-WORK-ERROR-SW.
013300     IF LN-WORK-ERROR-SW = 'Y'
013400         PERFORM 2900-REJECT-ACTION-REC
013500     ELSE
013600         PERFORM 2950-WRITE-LOAN-APP.
013700     PERFORM 1000-READ-APV-ACTION.
013800 2000-PROCESS-ACTION-EXIT.
013900     EXIT.
014000*
014100*    2100-SUBMIT-APPLICATION - ONLY A DRAFT APPLICATION MAY BE
014200*    SUBMITTED; WRITES THE INITIAL LEVEL-1 PENDING APPROVAL.
014300 2100-SUBMIT-APPLICATION.
014400     IF LN-APV800-CURRENT-STATUS NOT = 'DRAFT'
014500         MOVE 'Y' TO LN-WORK-ERROR-SW
014600     ELSE
014700         MOVE LN-APV800-CURRENT-STATUS TO LN-APV800-TRANS-FROM
014800         MOVE 'SUBMITTED'              TO LN-APV800-TRANS-TO
014900         PERFORM 8100-CHECK-STATUS-TRANSITION
015000         IF LN-WORK-ERROR-SW = 'N'
015100             MOVE 'SUBMITTED' TO LN-STATUS-CODE
015200             PERFORM 2500-NEXT-APPROVAL-LEVEL
015300             PERFORM 2960-WRITE-NEW-APPROVAL.
015400*
015500*    2200-APPROVE-ACTION - CURRENT PENDING APPROVAL TO APPROVED,
015600*    THEN ESCALATE TO THE NEXT LEVEL OR FINALIZE AS APPROVED.
015610*    A FINAL APPROVAL (NEXT-LEVEL = 0) GOES STRAIGHT TO APPROVED
015620*    FROM WHATEVER PRE-ESCALATION STATUS THE APPLICANT CARRIED
015630*    (SUBMITTED ON A SMALL LOAN, UNDER_REVIEW ON A LARGER ONE) -
015640*    THE TRANSITION TABLE ONLY GOVERNS THE ESCALATE-FORWARD CASE.
015650*    EITHER WAY THE PENDING APPROVAL BEING ACTED ON IS WRITTEN
015660*    BACK OUT AT 2970 AS APPROVED BEFORE ANY NEW-LEVEL RECORD IS
015670*    OPENED AT 2960.
015700 2200-APPROVE-ACTION.
015800     PERFORM 2700-CHECK-PENDING-APPROVAL.
015900     IF LN-WORK-ERROR-SW = 'N'
016000         MOVE LN-APV800-CURRENT-STATUS TO LN-APV800-TRANS-FROM
016100         PERFORM 2500-NEXT-APPROVAL-LEVEL
016200         IF LN-APV800-NEXT-LEVEL > 0
016300             MOVE 'UNDER_REVIEW' TO LN-APV800-TRANS-TO
016400             PERFORM 8100-CHECK-STATUS-TRANSITION
016500         ELSE
016600             MOVE 'APPROVED'     TO LN-APV800-TRANS-TO
016610             MOVE 'N' TO LN-WORK-ERROR-SW
016700         IF LN-WORK-ERROR-SW = 'N'
016800             MOVE LN-APV800-TRANS-TO TO LN-STATUS-CODE
016810             MOVE 'APPROVED' TO LN-APV800-APV-OUTCOME-STATUS
016820             PERFORM 2970-WRITE-APV-OUTCOME
016900             IF LN-APV800-NEXT-LEVEL > 0
017000                 PERFORM 2960-WRITE-NEW-APPROVAL.
017100*
017150*    2300-REJECT-ACTION - THE PENDING APPROVAL BEING ACTED ON IS
017160*    WRITTEN BACK OUT AT 2970 AS REJECTED; NO FURTHER ESCALATION.
017200 2300-REJECT-ACTION.
017300     PERFORM 2700-CHECK-PENDING-APPROVAL.
017400     IF LN-WORK-ERROR-SW = 'N'
017500         MOVE LN-APV800-CURRENT-STATUS TO LN-APV800-TRANS-FROM
017600         MOVE 'REJECTED'               TO LN-APV800-TRANS-TO
017700         PERFORM 8100-CHECK-STATUS-TRANSITION
017800         IF LN-WORK-ERROR-SW = 'N'
017900             MOVE 'REJECTED' TO LN-STATUS-CODE
017910             MOVE 'REJECTED' TO LN-APV800-APV-OUTCOME-STATUS
017920             PERFORM 2970-WRITE-APV-OUTCOME.
018000*
018050*    2400-MORE-INFO-ACTION - THE PENDING APPROVAL BEING ACTED ON
018060*    IS WRITTEN BACK OUT AT 2970 AS MORE_INFO_NEEDED (THE APV-REC
018070*    VOCABULARY FOR THIS OUTCOME - LN-APV800-TRANS-TO STAYS
018080*    REQUIRES_MORE_INFO, THE LOAN-APPLICATION STATUS-CODE WORD).
018100 2400-MORE-INFO-ACTION.
018200     PERFORM 2700-CHECK-PENDING-APPROVAL.
018300     IF LN-WORK-ERROR-SW = 'N'
018400         MOVE LN-APV800-CURRENT-STATUS TO LN-APV800-TRANS-FROM
018500         MOVE 'REQUIRES_MORE_INFO'     TO LN-APV800-TRANS-TO
018600         PERFORM 8100-CHECK-STATUS-TRANSITION
018700         IF LN-WORK-ERROR-SW = 'N'
018800             MOVE 'REQUIRES_MORE_INFO' TO LN-STATUS-CODE
018810             MOVE 'MORE_INFO_NEEDED'   TO LN-APV800-APV-OUTCOME-STATUS
018820             PERFORM 2970-WRITE-APV-OUTCOME.
018900*
019000*    2500-NEXT-APPROVAL-LEVEL - THRESHOLD TABLE, LOAN-AMOUNT
019100*    DRIVES ESCALATION FROM THE CURRENT LEVEL.  ZERO RETURNED
019200*    IN LN-APV800-NEXT-LEVEL MEANS NO FURTHER ESCALATION.
019300 2500-NEXT-APPROVAL-LEVEL.
019400     IF LN-APV800-CURRENT-LEVEL = 0
019500         MOVE 1 TO LN-APV800-NEXT-LEVEL
019600     ELSE
019700     IF LN-APV800-CURRENT-LEVEL = 1
019800             AND LN-APV800-LOAN-AMOUNT > 10000.00
019900         MOVE 2 TO LN-APV800-NEXT-LEVEL
020000     ELSE
020100     IF LN-APV800-CURRENT-LEVEL = 2
020200             AND LN-APV800-LOAN-AMOUNT > 50000.00
020300         MOVE 3 TO LN-APV800-NEXT-LEVEL
020400     ELSE
020500     IF LN-APV800-CURRENT-LEVEL = 3
020600             AND LN-APV800-LOAN-AMOUNT > 200000.00
020700         MOVE 4 TO LN-APV800-NEXT-LEVEL
020800     ELSE
020900         MOVE 0 TO LN-APV800-NEXT-LEVEL.
021000*
021100*    2600-APPROVER-ROLE-BY-LEVEL - SMALL FIXED MAPPING, CASCADE
021200*    OF IF/ELSE RATHER THAN A TABLE LOOKUP FOR JUST 4 VALUES.
021300 2600-APPROVER-ROLE-BY-LEVEL.
021400     IF LN-APV-LEVEL = 1
021500         MOVE 'LOAN_OFFICER'       TO LN-APV-ROLE
021600     ELSE
021700     IF LN-APV-LEVEL = 2
021800         MOVE 'BRANCH_MANAGER'     TO LN-APV-ROLE
021900     ELSE
022000     IF LN-APV-LEVEL = 3
022100         MOVE 'REGIONAL_DIRECTOR'  TO LN-APV-ROLE
022200     ELSE
022300         MOVE 'CHIEF_CREDIT_OFFICER' TO LN-APV-ROLE.
022400*
022500*    2700-CHECK-PENDING-APPROVAL - ANY ACTION AGAINST AN
022600*    APPROVAL RECORD NOT CURRENTLY PENDING IS AN ERROR.
022700 2700-CHECK-PENDING-APPROVAL.
022800     IF LN-APV800-CURRENT-APV-STATUS NOT = 'PENDING'
022900         MOVE 'Y' TO LN-WORK-ERROR-SW.
023000*
023100*    8100-CHECK-STATUS-TRANSITION - SEARCHES THE HARD-CODED
023200*    TABLE IN LNTRANS.DD.CBL FOR LN-APV800-TRANS-FROM /
023300*    LN-APV800-TRANS-TO; SETS LN-WORK-ERROR-SW = 'Y' IF THE
023400*    TRANSITION IS NOT ON THE LIST.  A STATUS STAYING PUT (AN
023410*    ESCALATION PAST THE FIRST LEVEL RE-ARRIVES AT UNDER_REVIEW
023420*    FROM UNDER_REVIEW) IS NOT ON THE TABLE EITHER AND IS
023430*    ACCEPTED HERE WITHOUT A TABLE LOOKUP - SEE US00649.
023500 8100-CHECK-STATUS-TRANSITION.
023510     IF LN-APV800-TRANS-FROM = LN-APV800-TRANS-TO
023520         MOVE 'N' TO LN-WORK-ERROR-SW
023530     ELSE
023600         MOVE 'Y' TO LN-WORK-ERROR-SW
023700         SET LN-TRANS-IDX TO 1
023800         SEARCH LN-TRANS-ENTRY
023900             AT END
024000                 NEXT SENTENCE
024100             WHEN LN-TRANS-FROM-STATUS (LN-TRANS-IDX) =
024200                     LN-APV800-TRANS-FROM
024300                 AND LN-TRANS-TO-STATUS (LN-TRANS-IDX) =
024400                     LN-APV800-TRANS-TO
024500                 MOVE 'N' TO LN-WORK-ERROR-SW.
024600*
024700 2900-REJECT-ACTION-REC.
024800     ADD 1 TO LN-WORK-REJECT-CTR.
024900     DISPLAY 'LNAPV800 - APPLICATION '
025000         LN-APV800-APPLICATION-ID
025100         ' ACTION REJECTED - INVALID STATE' UPON CRT.
025200*
025300 2950-WRITE-LOAN-APP.
025400     MOVE LN-APP-REC TO LOAN-APP-REC.
025500     WRITE LOAN-APP-REC.
025600*
025700 2960-WRITE-NEW-APPROVAL.
025710     ADD 1 TO LN-APV800-ESCALATION-CTR.
025800     ADD 1 TO LN-APV800-NEXT-APV-ID.
025900     MOVE LN-APV800-NEXT-APV-ID    TO LN-APV-APPROVAL-ID.
026000     MOVE LN-APV800-APPLICATION-ID TO LN-APV-APPLICATION-ID.
026100     MOVE LN-APV800-NEXT-LEVEL     TO LN-APV-LEVEL.
026200     PERFORM 2600-APPROVER-ROLE-BY-LEVEL.
026300     MOVE 'PENDING'                TO LN-APV-STATUS.
026400     MOVE LN-APV800-REMARKS        TO LN-APV-REMARKS.
026500     MOVE LN-APV-REC TO APPROVAL-REC.
026600     WRITE APPROVAL-REC.
026700*
026710*    2970-WRITE-APV-OUTCOME - NO RANDOM-READ OF THE APPROVAL FILE
026720*    IS AVAILABLE HERE (SEE LN-APV800-ACTION-REC BANNER ABOVE), SO
026730*    THE PENDING RECORD BEING ACTED ON CANNOT BE REWRITTEN IN
026740*    PLACE - ITS OUTCOME IS APPENDED INSTEAD, AT ITS OWN LEVEL,
026750*    CARRYING LN-APV800-APV-OUTCOME-STATUS SET BY THE CALLER
026760*    (2200/2300/2400) AS LN-APV-STATUS.
026771 2970-WRITE-APV-OUTCOME.
026772     ADD 1 TO LN-APV800-NEXT-APV-ID.
026773     MOVE LN-APV800-NEXT-APV-ID       TO LN-APV-APPROVAL-ID.
026774     MOVE LN-APV800-APPLICATION-ID    TO LN-APV-APPLICATION-ID.
026775     MOVE LN-APV800-CURRENT-LEVEL     TO LN-APV-LEVEL.
026776     PERFORM 2600-APPROVER-ROLE-BY-LEVEL.
026777     MOVE LN-APV800-APV-OUTCOME-STATUS TO LN-APV-STATUS.
026778     MOVE LN-APV800-REMARKS           TO LN-APV-REMARKS.
026779     MOVE LN-APV-REC TO APPROVAL-REC.
026780     WRITE APPROVAL-REC.
026790*
026795 9000-END-RTN.
026900     CLOSE APV-ACTION-FILE
027000           LOAN-APP-FILE
027100           APPROVAL-FILE.
027200     DISPLAY 'LNAPV800 - ACTIONS READ    = '
027300         LN-WORK-REC-READ-CTR UPON CRT.
027400     DISPLAY 'LNAPV800 - ACTIONS REJECTED= '
027500         LN-WORK-REJECT-CTR UPON CRT.
027510     DISPLAY 'LNAPV800 - APPROVALS OPENED = '
027520         LN-APV800-ESCALATION-CTR UPON CRT.
027600     STOP RUN.
