000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNEMI500.
000600 AUTHOR.         ej.
000700 INSTALLATION.   LOAN ORIGINATION BATCH - CALC SECTION.
000800 DATE-WRITTEN.   03/02/87.
000900 DATE-COMPILED.
001000 SECURITY.       PRODUCTION - RESTRICTED - LOAN CALC SUITE.
001100*****************************************************************
001200*CHANGE LOG
001300* 03/02/87  EJ   ORIGINAL INSTALL - EMI / SCHEDULE DRIVER  US00118
001400* 11/14/88  EJ   ADD START-DATE HANDLING OFF REQUEST REC    US00204
001500* 06/09/90  RLM  ADD AMORTIZATION SCHEDULE REPORT OUTPUT    US00311
001600* 02/03/92  RLM  LAST-MONTH PRINCIPAL/EMI ADJUSTMENT FIX    US00366
001700* 09/21/94  TKW  MOVE ADD-A-MONTH LOGIC TO 8600 PARAGRAPH   US00418
001800* 01/08/99  TKW  Y2K - OUT-YYYY NOW 4-DIGIT, RUN-DATE WINDOW US00477
001900*                CENTURY WINDOW:  YY < 50 = 20YY, ELSE 19YY
002000* 07/30/01  DPC  ADD REJECT COUNTER / VALIDATION TIGHTENED  US00533
002100* 04/19/04  DPC  DIVIDE-BY-ZERO TRAP ON ZERO-RATE REQUESTS  US00601
002200* 11/02/05  DPC  ADD STANDALONE PAGE COUNTER, PRINT PAGE-NO  US00649
002300*                ON SCHEDULE HEADER AT 3100
002400*****************************************************************
002500 ENVIRONMENT DIVISION.
002600*
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     CONSOLE IS CRT
003000     C01 IS TOP-OF-FORM
003100     CLASS LN-NUMERIC-CLASS IS '0' THRU '9'
003200     UPSI-0 ON  STATUS IS LN-UPSI-TEST-RUN
003300     UPSI-0 OFF STATUS IS LN-UPSI-PROD-RUN.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600* EMI-REQUEST INPUT - ONE LOAN PER RECORD
003700     SELECT EMI-REQUEST-FILE  ASSIGN TO EMIREQ
003800            ORGANIZATION RECORD SEQUENTIAL.
003900* EMI-RESULT OUTPUT - ONE RESULT PER REQUEST
004000     SELECT EMI-RESULT-FILE   ASSIGN TO EMIRES
004100            ORGANIZATION RECORD SEQUENTIAL.
004200* REPAYMENT-SCHEDULE-LINE OUTPUT - N LINES PER REQUEST
004300     SELECT SCHED-LINE-FILE   ASSIGN TO SCHEDOT
004400            ORGANIZATION RECORD SEQUENTIAL.
004500* AMORTIZATION SCHEDULE REPORT
004600     SELECT SCHED-RPT-FILE    ASSIGN TO SCHEDRPT
004700            ORGANIZATION RECORD SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 FD  EMI-REQUEST-FILE
005400     RECORD CONTAINS 80 CHARACTERS
005500     LABEL RECORDS ARE STANDARD
005600     DATA RECORD IS EMI-REQUEST-REC.
005700 01  EMI-REQUEST-REC                 PIC X(80).
005800*
005900 FD  EMI-RESULT-FILE
006000     RECORD CONTAINS 100 CHARACTERS
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS EMI-RESULT-REC.
006300 01  EMI-RESULT-REC                  PIC X(100).
006400*
006500 FD  SCHED-LINE-FILE
006600     RECORD CONTAINS 80 CHARACTERS
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS SCHED-LINE-REC.
006900 01  SCHED-LINE-REC                   PIC X(80).
007000*
007100 FD  SCHED-RPT-FILE
007200     RECORD CONTAINS 132 CHARACTERS
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS SCHED-RPT-LINE.
007500 01  SCHED-RPT-LINE                   PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900     COPY LNWORK.
008000     COPY LNEMI.
008100     COPY LNSCHED.
008200*
008300 01  LN-EMI500-WS.
008400     05  LN-EMI-REMAINING-BALANCE    PIC S9(16)V99   COMP-3.
008500     05  LN-EMI-INTEREST-COMPONENT   PIC S9(16)V99   COMP-3.
008600     05  LN-EMI-PRINCIPAL-COMPONENT  PIC S9(16)V99   COMP-3.
008700     05  LN-EMI-LINE-EMI-AMOUNT      PIC S9(16)V99   COMP-3.
008800     05  LN-PREV-APPLICATION-ID      PIC 9(9)        COMP-3
008900                                     VALUE ZERO.
009000     05  LN-FIRST-RPT-LINE-SW        PIC X           VALUE 'Y'.
009100     05  WS-RUN-DATE-6.
009200         10  WS-RUN-YY                PIC 9(2).
009300         10  WS-RUN-MM                PIC 9(2).
009400         10  WS-RUN-DD                PIC 9(2).
009500     05  FILLER                      PIC X(12).
009510*
009520*    LN-EMI500-PAGE-CTR - STANDALONE PAGE COUNT FOR THE
009530*    AMORTIZATION SCHEDULE REPORT, ONE PAGE PER REQUEST
009540*    PROCESSED - PRINTED ON EACH HEADER BELOW AT 3100.
009550 77  LN-EMI500-PAGE-CTR              PIC S9(3)       COMP
009560                                     VALUE ZERO.
009600*
009700 01  LN-RPT-HDR-LINE.
009800     05  FILLER                      PIC X(01) VALUE SPACE.
009900     05  FILLER                      PIC X(14)
010000                     VALUE 'APPLICATION - '.
010100     05  RH-APPLICATION-ID           PIC 9(9).
010200     05  FILLER                      PIC X(06)
010300                     VALUE '  PRN-'.
010400     05  RH-PRINCIPAL                PIC ZZZZZZZZZZZZZZ9.99-.
010500     05  FILLER                      PIC X(06)
010600                     VALUE '  RT %-'.
010700     05  RH-RATE                     PIC ZZZ9.9999-.
010800     05  FILLER                      PIC X(06)
010900                     VALUE '  MOS-'.
011000     05  RH-TENURE                   PIC ZZZ9.
011010     05  FILLER                      PIC X(07)
011020                     VALUE '  PAGE-'.
011030     05  RH-PAGE                     PIC ZZZ9.
011100     05  FILLER                      PIC X(33).
011200*
011300 01  LN-RPT-COL-LINE.
011400     05  FILLER                      PIC X(01) VALUE SPACE.
011500     05  FILLER                      PIC X(07)
011600                     VALUE 'INSTLMT'.
011700     05  FILLER                      PIC X(04) VALUE SPACES.
011800     05  FILLER                      PIC X(10)
011900                     VALUE 'PYMT-DATE '.
012000     05  FILLER                      PIC X(04) VALUE SPACES.
012100     05  FILLER                      PIC X(14)
012200                     VALUE 'EMI-AMOUNT    '.
012300     05  FILLER                      PIC X(14)
012400                     VALUE 'PRINCIPAL     '.
012500     05  FILLER                      PIC X(14)
012600                     VALUE 'INTEREST      '.
012700     05  FILLER                      PIC X(14)
012800                     VALUE 'BALANCE       '.
012900     05  FILLER                      PIC X(50).
013000*
013100 01  LN-RPT-DETAIL-LINE.
013200     05  FILLER                      PIC X(01) VALUE SPACE.
013300     05  RD-INSTALLMENT-NO           PIC ZZZ9.
013400     05  FILLER                      PIC X(04) VALUE SPACES.
013500     05  RD-PAYMENT-DATE             PIC 9999/99/99.
013600     05  FILLER                      PIC X(04) VALUE SPACES.
013700     05  RD-EMI-AMOUNT               PIC ZZ,ZZZ,ZZ9.99-.
013800     05  FILLER                      PIC X(02) VALUE SPACES.
013900     05  RD-PRINCIPAL-COMPONENT      PIC ZZ,ZZZ,ZZ9.99-.
014000     05  FILLER                      PIC X(02) VALUE SPACES.
014100     05  RD-INTEREST-COMPONENT       PIC ZZ,ZZZ,ZZ9.99-.
014200     05  FILLER                      PIC X(02) VALUE SPACES.
014300     05  RD-REMAINING-BALANCE        PIC ZZ,ZZZ,ZZ9.99-.
014400     05  FILLER                      PIC X(30).
014500*
014600 01  LN-RPT-FTR-LINE.
014700     05  FILLER                      PIC X(01) VALUE SPACE.
014800     05  FILLER                      PIC X(16)
014900                     VALUE 'TOTAL PAYMENT - '.
015000     05  RF-TOTAL-PAYMENT            PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
015100     05  FILLER                      PIC X(16)
015200                     VALUE '  TOTAL INT -   '.
015300     05  RF-TOTAL-INTEREST           PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
015400     05  FILLER                      PIC X(50).
015500*
015600 PROCEDURE DIVISION.
015700*
015800 A010-MAIN-LINE.
015900     DISPLAY SPACES UPON CRT.
016000     DISPLAY '* * * * B E G I N   L N E M I 5 0 0 . C B L'
016100         UPON CRT AT 1401.
016200     OPEN INPUT  EMI-REQUEST-FILE
016300     OPEN OUTPUT EMI-RESULT-FILE
016400                 SCHED-LINE-FILE
016500                 SCHED-RPT-FILE.
016600     PERFORM 1000-READ-EMI-REQUEST.
016700     PERFORM 2000-PROCESS-REQUEST THRU 2000-PROCESS-REQUEST-EXIT
016800         UNTIL LN-WORK-EOF-SW = 'Y'.
016900     PERFORM 9000-END-RTN.
017000*
017100 1000-READ-EMI-REQUEST.
017200     READ EMI-REQUEST-FILE INTO LN-EMI-REQUEST-REC
017300         AT END
017400             MOVE 'Y' TO LN-WORK-EOF-SW.
017500     IF LN-WORK-EOF-SW NOT = 'Y'
017600         ADD 1 TO LN-WORK-REC-READ-CTR.
017700*
017800 2000-PROCESS-REQUEST.
017900     MOVE 'N' TO LN-WORK-ERROR-SW.
018000     PERFORM 2050-VALIDATE-REQUEST.
018100     IF LN-WORK-ERROR-SW = 'Y'
018200         PERFORM 2060-REJECT-REQUEST
018300     ELSE
018400         PERFORM 2100-CALC-EMI
018500         IF LN-WORK-ERROR-SW = 'Y'
018600             PERFORM 2060-REJECT-REQUEST
018700         ELSE
018800             MOVE LN-WORK-REC-READ-CTR TO LN-PREV-APPLICATION-ID
018900             PERFORM 3100-SCHED-RPT-HDR
019000             PERFORM 2200-BUILD-SCHEDULE
019100             PERFORM 3300-SCHED-RPT-FOOTER
019200             PERFORM 2950-WRITE-EMI-RESULT.
019300     PERFORM 1000-READ-EMI-REQUEST.
019400 2000-PROCESS-REQUEST-EXIT.
019500     EXIT.
019600*
019700 2050-VALIDATE-REQUEST.
019800*    PRINCIPAL MUST BE > 0, RATE MUST BE >= 0, TENURE MUST BE > 0
019900     IF LN-EMI-PRINCIPAL-AMOUNT NOT > 0
020000         MOVE 'Y' TO LN-WORK-ERROR-SW.
020100     IF LN-EMI-ANNUAL-RATE < 0
020200         MOVE 'Y' TO LN-WORK-ERROR-SW.
020300     IF LN-EMI-TENURE-MONTHS NOT > 0
020400         MOVE 'Y' TO LN-WORK-ERROR-SW.
020500*
020600 2060-REJECT-REQUEST.
020700     ADD 1 TO LN-WORK-REJECT-CTR.
020800     DISPLAY 'LNEMI500 - REQUEST ' LN-WORK-REC-READ-CTR
020900         ' REJECTED - VALIDATION OR CALC ERROR' UPON CRT.
021000*
021100*    2100-CALC-EMI - AMORTIZATION FORMULA, REPEATED MULTIPLICATION
021200*    (1+R)**N - NOT A LOG METHOD - TO MATCH REFERENCE ROUNDING.
021300 2100-CALC-EMI.
021400     MOVE LN-EMI-PRINCIPAL-AMOUNT TO LN-EMIR-PRINCIPAL-AMOUNT.
021500     MOVE LN-EMI-ANNUAL-RATE      TO LN-EMIR-ANNUAL-RATE.
021600     MOVE LN-EMI-TENURE-MONTHS    TO LN-EMIR-TENURE-MONTHS.
021700     PERFORM 2110-COMPUTE-MONTHLY-RATE.
021800     MOVE 1 TO LN-WORK-RATE-FACTOR.
021900     PERFORM 2120-MULTIPLY-RATE-FACTOR
022000         VARYING LN-WORK-EXP-SUB FROM 1 BY 1
022100         UNTIL LN-WORK-EXP-SUB > LN-EMI-TENURE-MONTHS.
022200     COMPUTE LN-EMI-AMOUNT ROUNDED =
022300             (LN-EMI-PRINCIPAL-AMOUNT * LN-WORK-MONTHLY-RATE
022400                 * LN-WORK-RATE-FACTOR)
022500             / (LN-WORK-RATE-FACTOR - 1)
022600         ON SIZE ERROR
022700             MOVE 'Y' TO LN-WORK-ERROR-SW
022800             DISPLAY 'LNEMI500 - ZERO RATE - DIVIDE BY ZERO'
022900                 UPON CRT.
023000     IF LN-WORK-ERROR-SW = 'N'
023100         COMPUTE LN-EMI-TOTAL-PAYMENT =
023200                 LN-EMI-AMOUNT * LN-EMI-TENURE-MONTHS
023300         COMPUTE LN-EMI-TOTAL-INTEREST =
023400                 LN-EMI-TOTAL-PAYMENT - LN-EMI-PRINCIPAL-AMOUNT.
023500*
023600 2110-COMPUTE-MONTHLY-RATE.
023700     COMPUTE LN-WORK-MONTHLY-RATE ROUNDED =
023800             (LN-EMI-ANNUAL-RATE / 12) / 100.
023900     COMPUTE LN-WORK-ONE-PLUS-RATE ROUNDED =
024000             1 + LN-WORK-MONTHLY-RATE.
024100*
024200 2120-MULTIPLY-RATE-FACTOR.
024300     COMPUTE LN-WORK-RATE-FACTOR ROUNDED =
024400             LN-WORK-RATE-FACTOR * LN-WORK-ONE-PLUS-RATE.
024500*
024600*    2200-BUILD-SCHEDULE - ONE LINE PER MONTH 1 TO N, RATE
024700*    RE-DERIVED INDEPENDENTLY OF THE 2100 ROUNDED VALUE.
024800 2200-BUILD-SCHEDULE.
024900     MOVE LN-EMI-PRINCIPAL-AMOUNT TO LN-EMI-REMAINING-BALANCE.
025000     PERFORM 2110-COMPUTE-MONTHLY-RATE.
025100     PERFORM 2210-SET-FIRST-PAYMENT-DATE.
025200     PERFORM 2220-SCHED-ONE-MONTH
025300         VARYING LN-WORK-MONTH-SUB FROM 1 BY 1
025400         UNTIL LN-WORK-MONTH-SUB > LN-EMI-TENURE-MONTHS.
025500*
025600 2210-SET-FIRST-PAYMENT-DATE.
025700     IF LN-EMI-START-DATE NUMERIC AND LN-EMI-START-DATE > 0
025800         MOVE LN-EMI-START-YYYY TO LN-WORK-PMT-YYYY
025900         MOVE LN-EMI-START-MM   TO LN-WORK-PMT-MM
026000         MOVE LN-EMI-START-DD   TO LN-WORK-PMT-DD
026100     ELSE
026200         PERFORM 2215-DEFAULT-FIRST-PAYMENT-DATE.
026300*
026400 2215-DEFAULT-FIRST-PAYMENT-DATE.
026500     ACCEPT WS-RUN-DATE-6 FROM DATE.
026600     IF WS-RUN-YY < 50
026700         COMPUTE LN-WORK-RUN-YYYY = 2000 + WS-RUN-YY
026800     ELSE
026900         COMPUTE LN-WORK-RUN-YYYY = 1900 + WS-RUN-YY.
027000     MOVE LN-WORK-RUN-YYYY  TO LN-WORK-PMT-YYYY.
027100     MOVE WS-RUN-MM         TO LN-WORK-PMT-MM.
027200     MOVE WS-RUN-DD         TO LN-WORK-PMT-DD.
027300     PERFORM 8600-ADD-ONE-MONTH.
027400*
027500 2220-SCHED-ONE-MONTH.
027600     ADD 1 TO LN-WORK-REC-WRITE-CTR.
027700     COMPUTE LN-EMI-INTEREST-COMPONENT ROUNDED =
027800             LN-EMI-REMAINING-BALANCE * LN-WORK-MONTHLY-RATE.
027900     COMPUTE LN-EMI-PRINCIPAL-COMPONENT =
028000             LN-EMI-AMOUNT - LN-EMI-INTEREST-COMPONENT.
028100     MOVE LN-EMI-AMOUNT TO LN-EMI-LINE-EMI-AMOUNT.
028200     IF LN-WORK-MONTH-SUB = LN-EMI-TENURE-MONTHS
028300         MOVE LN-EMI-REMAINING-BALANCE TO
028400                 LN-EMI-PRINCIPAL-COMPONENT
028500         COMPUTE LN-EMI-LINE-EMI-AMOUNT =
028600                 LN-EMI-PRINCIPAL-COMPONENT +
028700                 LN-EMI-INTEREST-COMPONENT.
028800     COMPUTE LN-EMI-REMAINING-BALANCE =
028900             LN-EMI-REMAINING-BALANCE - LN-EMI-PRINCIPAL-COMPONENT.
029000     IF LN-EMI-REMAINING-BALANCE < 0
029100         MOVE 0 TO LN-EMI-REMAINING-BALANCE.
029200     MOVE LN-WORK-MONTH-SUB          TO LN-SCHED-INSTALLMENT-NO.
029300     MOVE LN-WORK-PMT-YYYY           TO LN-SCHED-PMT-YYYY.
029400     MOVE LN-WORK-PMT-MM             TO LN-SCHED-PMT-MM.
029500     MOVE LN-WORK-PMT-DD             TO LN-SCHED-PMT-DD.
029600     MOVE LN-EMI-LINE-EMI-AMOUNT     TO LN-SCHED-EMI-AMOUNT.
029700     MOVE LN-EMI-PRINCIPAL-COMPONENT TO
029800             LN-SCHED-PRINCIPAL-COMPONENT.
029900     MOVE LN-EMI-INTEREST-COMPONENT  TO
030000             LN-SCHED-INTEREST-COMPONENT.
030100     MOVE LN-EMI-REMAINING-BALANCE   TO
030200             LN-SCHED-REMAINING-BALANCE.
030300     MOVE LN-PREV-APPLICATION-ID     TO LN-SCHED-APPLICATION-ID.
030400     PERFORM 2960-WRITE-SCHED-LINE.
030500     PERFORM 3200-SCHED-RPT-DETAIL.
030600     IF LN-WORK-MONTH-SUB < LN-EMI-TENURE-MONTHS
030700         PERFORM 8600-ADD-ONE-MONTH.
030800*
030900 2950-WRITE-EMI-RESULT.
031000     MOVE LN-EMI-RESULT-REC TO EMI-RESULT-REC.
031100     WRITE EMI-RESULT-REC.
031200*
031300 2960-WRITE-SCHED-LINE.
031400     MOVE LN-SCHED-LINE-REC TO SCHED-LINE-REC.
031500     WRITE SCHED-LINE-REC.
031600*
031700*    3100/3200/3300 - AMORTIZATION SCHEDULE REPORT, CONTROL
031800*    BREAK ON APPLICATION-ID - ONE HEADER/FOOTER SET PER
031900*    EMI-REQUEST PROCESSED (LN-PREV-APPLICATION-ID CARRIES
032000*    THE CONTROL FIELD FOR THE CURRENT BREAK).
032100 3100-SCHED-RPT-HDR.
032200     IF LN-FIRST-RPT-LINE-SW = 'N'
032300         MOVE SPACES TO SCHED-RPT-LINE
032400         WRITE SCHED-RPT-LINE AFTER ADVANCING C01.
032500     MOVE 'N' TO LN-FIRST-RPT-LINE-SW.
032550     ADD 1 TO LN-EMI500-PAGE-CTR.
032600     MOVE SPACES              TO LN-RPT-HDR-LINE.
032700     MOVE LN-PREV-APPLICATION-ID TO RH-APPLICATION-ID.
032800     MOVE LN-EMI-PRINCIPAL-AMOUNT TO RH-PRINCIPAL.
032900     MOVE LN-EMI-ANNUAL-RATE      TO RH-RATE.
033000     MOVE LN-EMI-TENURE-MONTHS    TO RH-TENURE.
033050     MOVE LN-EMI500-PAGE-CTR      TO RH-PAGE.
033100     MOVE LN-RPT-HDR-LINE TO SCHED-RPT-LINE.
033200     WRITE SCHED-RPT-LINE AFTER ADVANCING 2 LINES.
033300     MOVE LN-RPT-COL-LINE TO SCHED-RPT-LINE.
033400     WRITE SCHED-RPT-LINE AFTER ADVANCING 1 LINE.
033500*
033600 3200-SCHED-RPT-DETAIL.
033700     MOVE SPACES                      TO LN-RPT-DETAIL-LINE.
033800     MOVE LN-SCHED-INSTALLMENT-NO      TO RD-INSTALLMENT-NO.
033900     MOVE LN-SCHED-PAYMENT-DATE        TO RD-PAYMENT-DATE.
034000     MOVE LN-SCHED-EMI-AMOUNT          TO RD-EMI-AMOUNT.
034100     MOVE LN-SCHED-PRINCIPAL-COMPONENT TO RD-PRINCIPAL-COMPONENT.
034200     MOVE LN-SCHED-INTEREST-COMPONENT  TO RD-INTEREST-COMPONENT.
034300     MOVE LN-SCHED-REMAINING-BALANCE   TO RD-REMAINING-BALANCE.
034400     MOVE LN-RPT-DETAIL-LINE TO SCHED-RPT-LINE.
034500     WRITE SCHED-RPT-LINE AFTER ADVANCING 1 LINE.
034600*
034700 3300-SCHED-RPT-FOOTER.
034800     MOVE SPACES TO LN-RPT-FTR-LINE.
034900     MOVE LN-EMI-TOTAL-PAYMENT  TO RF-TOTAL-PAYMENT.
035000     MOVE LN-EMI-TOTAL-INTEREST TO RF-TOTAL-INTEREST.
035100     MOVE LN-RPT-FTR-LINE TO SCHED-RPT-LINE.
035200     WRITE SCHED-RPT-LINE AFTER ADVANCING 2 LINES.
035300*
035400*    8600-ADD-ONE-MONTH - SHARED MONTH-ROLL PARAGRAPH, DAY OF
035500*    MONTH CARRIED UNCHANGED (PLATFORM DATE-ADD CONVENTION).
035600 8600-ADD-ONE-MONTH.
035700     ADD 1 TO LN-WORK-PMT-MM.
035800     IF LN-WORK-PMT-MM > 12
035900         MOVE 1 TO LN-WORK-PMT-MM
036000         ADD 1 TO LN-WORK-PMT-YYYY.
036100*
036200 9000-END-RTN.
036300     CLOSE EMI-REQUEST-FILE
036400           EMI-RESULT-FILE
036500           SCHED-LINE-FILE
036600           SCHED-RPT-FILE.
036700     DISPLAY 'LNEMI500 - RECORDS READ    = '
036800         LN-WORK-REC-READ-CTR UPON CRT.
036900     DISPLAY 'LNEMI500 - SCHED LINES WRIT = '
037000         LN-WORK-REC-WRITE-CTR UPON CRT.
037100     DISPLAY 'LNEMI500 - REQUESTS REJECTED= '
037200         LN-WORK-REJECT-CTR UPON CRT.
037300     STOP RUN.
