000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNFEE700.
000600 AUTHOR.         rlm.
000700 INSTALLATION.   LOAN ORIGINATION BATCH - CALC SECTION.
000800 DATE-WRITTEN.   06/09/90.
000900 DATE-COMPILED.
001000 SECURITY.       PRODUCTION - RESTRICTED - LOAN CALC SUITE.
001100*****************************************************************
001200*CHANGE LOG
001300* 06/09/90  RLM  ORIGINAL INSTALL - FEE / LTV                US00311
001400* 02/03/92  RLM  ADD LATE PAYMENT PENALTY CALCULATION         US00366
001500* 01/08/99  TKW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        US00477
001600* 07/30/01  DPC  ADD EXTRA-DAYS / DAILY-PENALTY FIELDS          US00533
001610* 11/02/05  DPC  CRT TRACE OF RAW FEE-PCT BYTES WHEN RUN UPSI-0  US00649
001620*                ON - FOR EYEBALLING AGAINST A BAD EXTRACT
001630* 03/14/06  DPC  LOAN-AMOUNT > 0 NOW GATES ONLY THE PROCESSING-  US00662
001640*                FEE CALC AT 2100, NOT THE WHOLE EXTRACT RECORD
001650*                - LTV/PENALTY/RESULT STILL RUN ON A BAD AMOUNT;
001660*                DROPPED THE NOW-DEAD 2060-REJECT-EXTRACT PARA
001700*****************************************************************
001800 ENVIRONMENT DIVISION.
001900*
002000 CONFIGURATION SECTION.
002100 SPECIAL-NAMES.
002200     CONSOLE IS CRT
002300     C01 IS TOP-OF-FORM
002400     CLASS LN-NUMERIC-CLASS IS '0' THRU '9'
002500     UPSI-0 ON  STATUS IS LN-UPSI-TEST-RUN
002600     UPSI-0 OFF STATUS IS LN-UPSI-PROD-RUN.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900* ONE ROW PER APPLICATION - FEE / LTV / PENALTY POLICY INPUTS
003000     SELECT FEE-EXTRACT-FILE   ASSIGN TO FEEEXT
003100            ORGANIZATION RECORD SEQUENTIAL.
003200* FEE / LTV / PENALTY RESULTS, KEYED BY APPLICATION-ID
003300     SELECT FEE-RESULT-FILE    ASSIGN TO FEERES
003400            ORGANIZATION RECORD SEQUENTIAL.
003500*
003600 DATA DIVISION.
003700*
003800 FILE SECTION.
003900*
004000 FD  FEE-EXTRACT-FILE
004100     RECORD CONTAINS 100 CHARACTERS
004200     LABEL RECORDS ARE STANDARD
004300     DATA RECORD IS FEE-EXTRACT-REC.
004400 01  FEE-EXTRACT-REC                  PIC X(100).
004500*
004600 FD  FEE-RESULT-FILE
004700     RECORD CONTAINS 100 CHARACTERS
004800     LABEL RECORDS ARE STANDARD
004900     DATA RECORD IS FEE-RESULT-REC.
005000 01  FEE-RESULT-REC                   PIC X(100).
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400     COPY LNWORK.
005500*
005600*    LN-FEE700-EXTRACT-REC - ONE APPLICATION'S FEE/LTV/PENALTY
005700*    POLICY INPUTS, READ FROM THE BATCH EXTRACT.
005800 01  LN-FEE700-EXTRACT-REC.
005900     05  LN-FEE700-APPLICATION-ID    PIC 9(9)        COMP-3.
006000     05  LN-FEE700-LOAN-AMOUNT       PIC S9(16)V99   COMP-3.
006100     05  LN-FEE700-FEE-PERCENTAGE    PIC S9(3)V9(4)  COMP-3.
006110     05  LN-FEE700-FEE-PCT-X REDEFINES LN-FEE700-FEE-PERCENTAGE
006120                                     PIC X(04).
006200     05  LN-FEE700-MIN-FEE           PIC S9(9)V99    COMP-3.
006300     05  LN-FEE700-PROPERTY-VALUE    PIC S9(16)V99   COMP-3.
006400     05  LN-FEE700-OVERDUE-AMOUNT    PIC S9(16)V99   COMP-3.
006500     05  LN-FEE700-FIXED-PENALTY     PIC S9(9)V99    COMP-3.
006600     05  LN-FEE700-PCT-PENALTY       PIC S9(3)V9(4)  COMP-3.
006700     05  LN-FEE700-DAYS-LATE         PIC S9(5)       COMP-3.
006800     05  LN-FEE700-PROPERTY-VAL-SW   PIC X.
006900         88  LN-FEE700-PROPERTY-VAL-PRESENT  VALUE 'Y'.
007000     05  LN-FEE700-OVERDUE-AMT-SW    PIC X.
007100         88  LN-FEE700-OVERDUE-AMT-PRESENT   VALUE 'Y'.
007200     05  LN-FEE700-DAYS-LATE-SW      PIC X.
007300         88  LN-FEE700-DAYS-LATE-PRESENT     VALUE 'Y'.
007400     05  FILLER                      PIC X(10).
007500*
007600 01  LN-FEE700-RESULT-REC.
007700     05  LN-FEE700R-APPLICATION-ID   PIC 9(9)        COMP-3.
007800     05  LN-FEE700-COMPUTED-LTV      PIC S9(5)V99    COMP-3.
007900     05  LN-FEE700-LTV-ERROR-SW      PIC X           VALUE 'N'.
007920     05  LN-FEE700-FEE-ERROR-SW      PIC X           VALUE 'N'.
008000     05  LN-FEE700R-PROCESSING-FEE   PIC S9(16)V99   COMP-3.
008100     05  LN-FEE700R-PENALTY-TOTAL    PIC S9(9)V99    COMP-3.
008200     05  FILLER                      PIC X(10).
008210*
008220*    LN-FEE700-LTV-ERROR-CTR - STANDALONE COUNT OF RECORDS WHERE
008230*    2200-CALC-LTV-RATIO COULD NOT COMPUTE A RATIO (PROPERTY-
008240*    VALUE NOT SUPPLIED) - SHOWN AT 9000-END-RTN.
008250 77  LN-FEE700-LTV-ERROR-CTR         PIC S9(5)       COMP
008260                                     VALUE ZERO.
008300*
008400 PROCEDURE DIVISION.
008500*
008600 A010-MAIN-LINE.
008700     DISPLAY SPACES UPON CRT.
008800     DISPLAY '* * * * B E G I N   L N F E E 7 0 0 . C B L'
008900         UPON CRT AT 1401.
009000     OPEN INPUT  FEE-EXTRACT-FILE
009100     OPEN OUTPUT FEE-RESULT-FILE.
009200     PERFORM 1000-READ-FEE-EXTRACT.
009300     PERFORM 2000-PROCESS-EXTRACT THRU 2000-PROCESS-EXTRACT-EXIT
009400         UNTIL LN-WORK-EOF-SW = 'Y'.
009500     PERFORM 9000-END-RTN.
009600*
009700 1000-READ-FEE-EXTRACT.
009800     READ FEE-EXTRACT-FILE INTO LN-FEE700-EXTRACT-REC
009900         AT END
010000             MOVE 'Y' TO LN-WORK-EOF-SW.
010100     IF LN-WORK-EOF-SW NOT = 'Y'
010200         ADD 1 TO LN-WORK-REC-READ-CTR.
010300*
010310*    2000-PROCESS-EXTRACT - THE FEE/LTV/PENALTY CALCULATIONS ARE
010320*    INDEPENDENT PER-FIELD CHECKS (SEE 2100/2200 BELOW), NOT A
010330*    WHOLE-RECORD VALIDATION - A RESULT RECORD IS ALWAYS WRITTEN.
010400 2000-PROCESS-EXTRACT.
010410     IF LN-UPSI-TEST-RUN
010420         DISPLAY 'LNFEE700 - FEE-PCT BYTES (TEST RUN) = '
010430             LN-FEE700-FEE-PCT-X UPON CRT.
010500     MOVE LN-FEE700-APPLICATION-ID TO LN-FEE700R-APPLICATION-ID.
010600     MOVE 'N' TO LN-WORK-ERROR-SW.
011100     PERFORM 2100-CALC-PROCESSING-FEE.
011200     PERFORM 2200-CALC-LTV-RATIO.
011300     PERFORM 2300-CALC-LATE-PENALTY.
011400     PERFORM 2950-WRITE-FEE-RESULT.
011500     PERFORM 1000-READ-FEE-EXTRACT.
011600 2000-PROCESS-EXTRACT-EXIT.
011700     EXIT.
011800*
012500*    2100-CALC-PROCESSING-FEE - LOAN-AMOUNT MUST BE > 0 FOR THIS
012510*    CALCULATION ALONE (PER CALCULATIONSERVICE.CALCULATEPROCESSING
012520*    -FEE); ON FAILURE THE FEE IS ZEROED AND FLAGGED, BUT LTV AND
012530*    LATE-PENALTY BELOW HAVE NO LOAN-AMOUNT DEPENDENCY AND STILL
012540*    RUN - FLOOR AT MIN-FEE WHEN BELOW IT ON THE GOOD PATH.
012600 2100-CALC-PROCESSING-FEE.
012610     MOVE 'N' TO LN-FEE700-FEE-ERROR-SW.
012620     IF LN-FEE700-LOAN-AMOUNT NOT > 0
012630         MOVE 'Y' TO LN-FEE700-FEE-ERROR-SW
012640         MOVE 0   TO LN-FEE700R-PROCESSING-FEE
012650     ELSE
012700         COMPUTE LN-WORK-COMPUTED-FEE ROUNDED =
012800             LN-FEE700-LOAN-AMOUNT * LN-FEE700-FEE-PERCENTAGE
012900                 / 100
013000         IF LN-WORK-COMPUTED-FEE < LN-FEE700-MIN-FEE
013100             MOVE LN-FEE700-MIN-FEE TO LN-WORK-COMPUTED-FEE
013200         MOVE LN-WORK-COMPUTED-FEE TO LN-FEE700R-PROCESSING-FEE.
013300*
013400*    2200-CALC-LTV-RATIO - REJECT WHEN PROPERTY-VALUE NOT > 0.
013500 2200-CALC-LTV-RATIO.
013600     MOVE 'N' TO LN-FEE700-LTV-ERROR-SW.
013700     IF LN-FEE700-PROPERTY-VALUE NOT > 0
013800         MOVE 'Y' TO LN-FEE700-LTV-ERROR-SW
013810         ADD 1    TO LN-FEE700-LTV-ERROR-CTR
013900         MOVE 0   TO LN-FEE700-COMPUTED-LTV
014000     ELSE
014100         COMPUTE LN-FEE700-COMPUTED-LTV ROUNDED =
014200                 LN-FEE700-LOAN-AMOUNT * 100
014300                     / LN-FEE700-PROPERTY-VALUE.
014400*
014500*    2300-CALC-LATE-PENALTY - STARTS AT ZERO, FIXED + PERCENTAGE
014600*    + PER-DAY COMPONENTS ADDED IN ORDER WHEN PRESENT.
014700 2300-CALC-LATE-PENALTY.
014800     MOVE 0 TO LN-WORK-PENALTY-TOTAL.
014900     IF LN-FEE700-FIXED-PENALTY > 0
015000         ADD LN-FEE700-FIXED-PENALTY TO LN-WORK-PENALTY-TOTAL.
015100     IF LN-FEE700-PCT-PENALTY > 0
015200             AND LN-FEE700-OVERDUE-AMT-PRESENT
015300         COMPUTE LN-WORK-OVERDUE-AMOUNT ROUNDED =
015400                 LN-FEE700-OVERDUE-AMOUNT * LN-FEE700-PCT-PENALTY
015500                     / 100
015600         ADD LN-WORK-OVERDUE-AMOUNT TO LN-WORK-PENALTY-TOTAL.
015700     IF LN-FEE700-DAYS-LATE-PRESENT
015800             AND LN-FEE700-DAYS-LATE > 30
015900         COMPUTE LN-WORK-EXTRA-DAYS =
016000                 LN-FEE700-DAYS-LATE - 30
016100         IF LN-FEE700-OVERDUE-AMT-PRESENT
016200             COMPUTE LN-WORK-DAILY-PENALTY ROUNDED =
016300                 LN-FEE700-OVERDUE-AMOUNT * 0.0005
016400         ELSE
016500             MOVE 5.00 TO LN-WORK-DAILY-PENALTY
016600         COMPUTE LN-WORK-PENALTY-TOTAL = LN-WORK-PENALTY-TOTAL +
016700                 (LN-WORK-DAILY-PENALTY * LN-WORK-EXTRA-DAYS).
016800     MOVE LN-WORK-PENALTY-TOTAL TO LN-FEE700R-PENALTY-TOTAL.
016900*
017000 2950-WRITE-FEE-RESULT.
017100     MOVE LN-FEE700-RESULT-REC TO FEE-RESULT-REC.
017200     WRITE FEE-RESULT-REC.
017300*
017400 9000-END-RTN.
017500     CLOSE FEE-EXTRACT-FILE
017600           FEE-RESULT-FILE.
017700     DISPLAY 'LNFEE700 - RECORDS READ    = '
017800         LN-WORK-REC-READ-CTR UPON CRT.
018010     DISPLAY 'LNFEE700 - LTV ERRORS       = '
018020         LN-FEE700-LTV-ERROR-CTR UPON CRT.
018100     STOP RUN.
