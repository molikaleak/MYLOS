000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400*  LNPROD.DD.CBL  -  PRODUCT REFERENCE RECORD + LOOKUP TABLE
000500*  SMALL LOOKUP FILE, LOADED WHOLESALE TO LN-PROD-TABLE AND
000600*  SEARCHED BY LN-PRODUCT-ID - NO ISAM/INDEXED ACCESS IN THIS
000700*  SHOP SO WE DO NOT RANDOM-READ IT.
000800*****************************************************************
000900*CHANGE LOG
001000* 03/02/87  EJ   ORIGINAL INSTALL                       US00118
001100* 06/09/90  RLM  ADD LN-PROD-TABLE FOR SEARCH ALL         US00311
001200* 01/08/99  TKW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE    US00477
001300 01  LN-PROD-REC.
001400     05  LN-PROD-PRODUCT-ID            PIC 9(9)        COMP-3.
001500     05  LN-PROD-PRODUCT-CODE          PIC X(20).
001600     05  LN-PROD-MIN-AMOUNT            PIC S9(16)V99   COMP-3.
001700     05  LN-PROD-MAX-AMOUNT            PIC S9(16)V99   COMP-3.
001800     05  LN-PROD-STATUS-CODE           PIC X(20).
001900         88  LN-PROD-ACTIVE                VALUE 'ACTIVE'.
002000     05  FILLER                        PIC X(40).
002100*
002200 01  LN-PROD-TABLE-AREA.
002300     05  LN-PROD-TABLE-CTR             PIC S9(4) COMP.
002400     05  LN-PROD-TABLE OCCURS 1 TO 500 TIMES
002500             DEPENDING ON LN-PROD-TABLE-CTR
002600             INDEXED BY LN-PROD-IDX
002700             ASCENDING KEY IS LN-PROD-T-PRODUCT-ID.
002800         10  LN-PROD-T-PRODUCT-ID       PIC 9(9)       COMP-3.
002900         10  LN-PROD-T-PRODUCT-CODE     PIC X(20).
003000         10  LN-PROD-T-MIN-AMOUNT       PIC S9(16)V99  COMP-3.
003100         10  LN-PROD-T-MAX-AMOUNT       PIC S9(16)V99  COMP-3.
003200         10  LN-PROD-T-STATUS-CODE      PIC X(20).
003300         10  FILLER                     PIC X(10).
