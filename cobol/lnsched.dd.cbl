000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400*  LNSCHED.DD.CBL  -  REPAYMENT-SCHEDULE-LINE RECORD LAYOUT
000500*  ONE ROW PER INSTALLMENT, N = TENURE-MONTHS ROWS PER
000600*  APPLICATION, WRITTEN IN INSTALLMENT-NO ORDER.  COPIED BY
000700*  LNEMI500 FOR BOTH THE OUTPUT FILE AND THE SCHEDULE REPORT.
000800*****************************************************************
000900*CHANGE LOG
001000* 03/02/87  EJ   ORIGINAL INSTALL                       US00118
001100* 02/03/92  RLM  ADD REMAINING-BALANCE FIELD              US00366
001200* 01/08/99  TKW  Y2K - PAYMENT-DATE ALREADY 4-DIGIT YEAR   US00477
001300 01  LN-SCHED-LINE-REC.
001400     05  LN-SCHED-APPLICATION-ID       PIC 9(9)        COMP-3.
001500     05  LN-SCHED-INSTALLMENT-NO       PIC 9(4)        COMP-3.
001600     05  LN-SCHED-PAYMENT-DATE         PIC 9(8).
001700     05  LN-SCHED-PAYMENT-DATE-R REDEFINES LN-SCHED-PAYMENT-DATE.
001800         10  LN-SCHED-PMT-YYYY         PIC 9(4).
001900         10  LN-SCHED-PMT-MM           PIC 9(2).
002000         10  LN-SCHED-PMT-DD           PIC 9(2).
002100     05  LN-SCHED-EMI-AMOUNT           PIC S9(16)V99   COMP-3.
002200     05  LN-SCHED-PRINCIPAL-COMPONENT  PIC S9(16)V99   COMP-3.
002300     05  LN-SCHED-INTEREST-COMPONENT   PIC S9(16)V99   COMP-3.
002400     05  LN-SCHED-REMAINING-BALANCE    PIC S9(16)V99   COMP-3.
002500     05  FILLER                        PIC X(20).
