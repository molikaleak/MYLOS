000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400*  LNINT.DD.CBL  -  INTEREST-REQUEST / INTEREST-RESULT LAYOUTS
000500*  USED FOR THE STAND-ALONE SIMPLE/COMPOUND INTEREST DISCLOSURE
000600*  CALCULATION, INDEPENDENT OF THE EMI/AMORTIZATION PATH.
000700*  COPIED BY LNINT600.
000800*****************************************************************
000900*CHANGE LOG
001000* 03/02/87  EJ   ORIGINAL INSTALL                       US00118
001100* 06/09/90  RLM  ADD INTEREST-TYPE TO RESULT LAYOUT        US00311
001200* 01/08/99  TKW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE     US00477
001210* 11/02/05  DPC  ADD RAW-BYTE REDEFINE OF ANNUAL-RATE FOR    US00649
001220*                TEST-RUN CRT TRACE - SEE LNINT600 2100/2200
001300 01  LN-INT-REQUEST-REC.
001400     05  LN-INT-PRINCIPAL-AMOUNT       PIC S9(16)V99   COMP-3.
001500     05  LN-INT-ANNUAL-RATE            PIC S9(4)V9(4)  COMP-3.
001510     05  LN-INT-ANNUAL-RATE-X REDEFINES LN-INT-ANNUAL-RATE
001520                                       PIC X(05).
001600     05  LN-INT-TIME-YEARS            PIC S9(4)V9(4)  COMP-3.
001700     05  FILLER                        PIC X(30).
001800*
001900 01  LN-INT-RESULT-REC.
002000     05  LN-INTR-PRINCIPAL-AMOUNT      PIC S9(16)V99   COMP-3.
002100     05  LN-INTR-ANNUAL-RATE           PIC S9(4)V9(4)  COMP-3.
002200     05  LN-INTR-TIME-YEARS            PIC S9(4)V9(4)  COMP-3.
002300     05  LN-INTEREST-AMOUNT            PIC S9(16)V99   COMP-3.
002400     05  LN-TOTAL-AMOUNT               PIC S9(16)V99   COMP-3.
002500     05  LN-INTEREST-TYPE              PIC X(8).
002600         88  LN-INTEREST-IS-SIMPLE        VALUE 'SIMPLE'.
002700         88  LN-INTEREST-IS-COMPOUND      VALUE 'COMPOUND'.
002800     05  FILLER                        PIC X(20).
