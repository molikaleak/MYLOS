000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400*  LNAPP.DD.CBL  -  LOAN-APPLICATION RECORD LAYOUT
000500*  ONE RECORD PER APPLICATION.  SEQUENTIAL, FIXED LENGTH, READ
000600*  AND WRITTEN IN APPLICATION-ID ORDER.  COPIED BY LNAPP900 AND
000700*  LNAPV800.
000800*****************************************************************
000900*CHANGE LOG
001000* 03/02/87  EJ   ORIGINAL INSTALL                       US00118
001100* 11/14/88  EJ   ADD PROCESSING-FEE FIELD                US00204
001200* 01/08/99  TKW  Y2K - NO 2-DIGIT YEARS IN THIS LAYOUT    US00477
001300* 05/17/03  DPC  ADD 88-LEVELS FOR STATUS-CODE VALUES     US00601
001310* 11/02/05  DPC  CRT TRACE OF RAW RATE BYTES WHEN RUN UPSI-0 US00649
001320*                ON - FOR EYEBALLING AGAINST A BAD EXTRACT
001400 01  LN-APP-REC.
001500     05  LN-APPLICATION-ID             PIC 9(9)        COMP-3.
001600     05  LN-APPLICATION-NO             PIC X(20).
001700     05  LN-CUSTOMER-ID                PIC 9(9)        COMP-3.
001800     05  LN-PRODUCT-ID                 PIC 9(9)        COMP-3.
001900     05  LN-LOAN-AMOUNT                PIC S9(16)V99   COMP-3.
002000     05  LN-TENURE-MONTHS              PIC 9(4)        COMP-3.
002100     05  LN-INTEREST-RATE              PIC S9(4)V9(4)  COMP-3.
002200     05  LN-INTEREST-RATE-X REDEFINES LN-INTEREST-RATE
002300                                     PIC X(05).
002500     05  LN-PROCESSING-FEE             PIC S9(16)V99   COMP-3.
002600     05  LN-STATUS-CODE                PIC X(20).
002700         88  LN-STATUS-DRAFT               VALUE 'DRAFT'.
002800         88  LN-STATUS-SUBMITTED           VALUE 'SUBMITTED'.
002900         88  LN-STATUS-UNDER-REVIEW        VALUE 'UNDER_REVIEW'.
003000         88  LN-STATUS-MORE-INFO           VALUE 'REQUIRES_MORE_INFO'.
003100         88  LN-STATUS-APPROVED            VALUE 'APPROVED'.
003200         88  LN-STATUS-REJECTED            VALUE 'REJECTED'.
003300         88  LN-STATUS-DISBURSED           VALUE 'DISBURSED'.
003400         88  LN-STATUS-ACTIVE              VALUE 'ACTIVE'.
003500         88  LN-STATUS-CLOSED              VALUE 'CLOSED'.
003600         88  LN-STATUS-DEFAULTED           VALUE 'DEFAULTED'.
003700         88  LN-STATUS-CANCELLED           VALUE 'CANCELLED'.
003800     05  FILLER                        PIC X(40).
