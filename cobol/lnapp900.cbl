000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNAPP900.
000600 AUTHOR.         ej.
000700 INSTALLATION.   LOAN ORIGINATION BATCH - CALC SECTION.
000800 DATE-WRITTEN.   03/02/87.
000900 DATE-COMPILED.
001000 SECURITY.       PRODUCTION - RESTRICTED - LOAN CALC SUITE.
001100*****************************************************************
001200*CHANGE LOG
001300* 03/02/87  EJ   ORIGINAL INSTALL - APPLICATION INTAKE      US00118
001400* 06/09/90  RLM  LOAD PRODUCT TABLE, SEARCH ALL BY PROD-ID  US00311
001500* 01/08/99  TKW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE     US00477
001600* 07/30/01  DPC  MIN/MAX AMOUNT-RANGE CHECK ADDED           US00533
001700* 05/17/03  DPC  ADD REJECT COUNTER AND DISPLAY TOTALS      US00601
001710* 11/02/05  DPC  ADD DRAFT-WRITTEN COUNTER AND RATE-BYTES    US00649
001720*                TEST-RUN TRACE
001800*****************************************************************
001900 ENVIRONMENT DIVISION.
002000*
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     CONSOLE IS CRT
002400     C01 IS TOP-OF-FORM
002500     CLASS LN-NUMERIC-CLASS IS '0' THRU '9'
002600     UPSI-0 ON  STATUS IS LN-UPSI-TEST-RUN
002700     UPSI-0 OFF STATUS IS LN-UPSI-PROD-RUN.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000* PRODUCT REFERENCE FILE - LOADED WHOLESALE, SEARCHED BY KEY
003100     SELECT PRODUCT-FILE       ASSIGN TO LNPROD
003200            ORGANIZATION RECORD SEQUENTIAL.
003300* CANDIDATE INTAKE RECORDS - CUSTOMER-ID/PRODUCT-ID/AMOUNT/TENURE
003400     SELECT APP-CANDIDATE-FILE ASSIGN TO APPCAND
003500            ORGANIZATION RECORD SEQUENTIAL.
003600* NEW LOAN-APPLICATION RECORDS, STATUS-CODE = DRAFT
003700     SELECT LOAN-APP-FILE      ASSIGN TO LOANAPP
003800            ORGANIZATION RECORD SEQUENTIAL.
003900*
004000 DATA DIVISION.
004100*
004200 FILE SECTION.
004300*
004400 FD  PRODUCT-FILE
004500     RECORD CONTAINS 120 CHARACTERS
004600     LABEL RECORDS ARE STANDARD
004700     DATA RECORD IS PRODUCT-REC.
004800 01  PRODUCT-REC                      PIC X(120).
004900*
005000 FD  APP-CANDIDATE-FILE
005100     RECORD CONTAINS 60 CHARACTERS
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS APP-CANDIDATE-REC.
005400 01  APP-CANDIDATE-REC                PIC X(60).
005500*
005600 FD  LOAN-APP-FILE
005700     RECORD CONTAINS 150 CHARACTERS
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS LOAN-APP-REC.
006000 01  LOAN-APP-REC                     PIC X(150).
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400     COPY LNWORK.
006500     COPY LNAPP.
006600     COPY LNPROD.
006700*
006800*    LN-APP900-CANDIDATE-REC - ONE APPLICANT'S INTAKE REQUEST.
006900 01  LN-APP900-CANDIDATE-REC.
007000     05  LN-APP900-CUSTOMER-ID       PIC 9(9)        COMP-3.
007100     05  LN-APP900-PRODUCT-ID        PIC 9(9)        COMP-3.
007200     05  LN-APP900-APPLIED-AMOUNT    PIC S9(16)V99   COMP-3.
007300     05  LN-APP900-TENURE-MONTHS     PIC 9(4)        COMP-3.
007400     05  LN-APP900-ANNUAL-RATE       PIC S9(4)V9(4)  COMP-3.
007500     05  FILLER                      PIC X(10).
007600*
007700 01  LN-APP900-WS.
007800     05  LN-APP900-NEXT-APP-ID       PIC 9(9)        COMP-3
007900                                     VALUE ZERO.
008000     05  LN-APP900-PROD-FOUND-SW     PIC X           VALUE 'N'.
008100         88  LN-APP900-PROD-FOUND        VALUE 'Y'.
008200     05  FILLER                      PIC X(10).
008210*
008220*    LN-APP900-DRAFT-CTR - STANDALONE COUNT OF DRAFT APPLICATIONS
008230*    ACTUALLY WRITTEN, SHOWN AT 9000-END-RTN ALONGSIDE THE READ
008240*    AND REJECT COUNTS.
008250 77  LN-APP900-DRAFT-CTR             PIC S9(5)       COMP
008260                                     VALUE ZERO.
008300*
008400 PROCEDURE DIVISION.
008500*
008600 A010-MAIN-LINE.
008700     DISPLAY SPACES UPON CRT.
008800     DISPLAY '* * * * B E G I N   L N A P P 9 0 0 . C B L'
008900         UPON CRT AT 1401.
009000     OPEN INPUT  PRODUCT-FILE
009100                 APP-CANDIDATE-FILE
009200     OPEN OUTPUT LOAN-APP-FILE.
009300     PERFORM 1500-LOAD-PRODUCT-TABLE.
009400     PERFORM 1000-READ-APP-CANDIDATE.
009500     PERFORM 2000-PROCESS-CANDIDATE
009600         THRU 2000-PROCESS-CANDIDATE-EXIT
009700         UNTIL LN-WORK-EOF-SW = 'Y'.
009800     PERFORM 9000-END-RTN.
009900*
010000*    1500-LOAD-PRODUCT-TABLE - NO ISAM/INDEXED ACCESS IN THIS
010100*    SHOP, SO THE SMALL PRODUCT FILE IS LOADED WHOLESALE AND
010200*    SEARCHED BY KEY AT 2100-VALIDATE-PRODUCT BELOW.
010300 1500-LOAD-PRODUCT-TABLE.
010400     MOVE 0 TO LN-PROD-TABLE-CTR.
010500     PERFORM 1510-READ-PRODUCT-REC.
010600     PERFORM 1520-STORE-PRODUCT-ROW
010700         UNTIL LN-WORK-EOF-SW = 'Y'.
010800     MOVE 'N' TO LN-WORK-EOF-SW.
010900*
011000 1510-READ-PRODUCT-REC.
011100     READ PRODUCT-FILE INTO LN-PROD-REC
011200         AT END
011300             MOVE 'Y' TO LN-WORK-EOF-SW.
011400*
011500 1520-STORE-PRODUCT-ROW.
011600     ADD 1 TO LN-PROD-TABLE-CTR.
011700     MOVE LN-PROD-PRODUCT-ID   TO LN-PROD-T-PRODUCT-ID
011800                                     (LN-PROD-TABLE-CTR).
011900     MOVE LN-PROD-PRODUCT-CODE TO LN-PROD-T-PRODUCT-CODE
012000                                     (LN-PROD-TABLE-CTR).
012100     MOVE LN-PROD-MIN-AMOUNT   TO LN-PROD-T-MIN-AMOUNT
012200                                     (LN-PROD-TABLE-CTR).
012300     MOVE LN-PROD-MAX-AMOUNT   TO LN-PROD-T-MAX-AMOUNT
012400                                     (LN-PROD-TABLE-CTR).
012500     MOVE LN-PROD-STATUS-CODE  TO LN-PROD-T-STATUS-CODE
012600                                     (LN-PROD-TABLE-CTR).
012700     PERFORM 1510-READ-PRODUCT-REC.
012800*
012900 1000-READ-APP-CANDIDATE.
013000     READ APP-CANDIDATE-FILE INTO LN-APP900-CANDIDATE-REC
013100         AT END
013200             MOVE 'Y' TO LN-WORK-EOF-SW.
013300     IF LN-WORK-EOF-SW NOT = 'Y'
013400         ADD 1 TO LN-WORK-REC-READ-CTR.
013500*
013600 2000-PROCESS-CANDIDATE.
013700     MOVE 'N' TO LN-WORK-ERROR-SW.
013800     PERFORM 2100-VALIDATE-PRODUCT.
013900     IF LN-WORK-ERROR-SW = 'N'
014000         PERFORM 2200-VALIDATE-AMOUNT-RANGE.
014100     IF LN-WORK-ERROR-SW = 'Y'
014200         PERFORM 2900-REJECT-CANDIDATE
014300     ELSE
014400         PERFORM 2300-CREATE-DRAFT-APPLICATION.
014500     PERFORM 1000-READ-APP-CANDIDATE.
014600 2000-PROCESS-CANDIDATE-EXIT.
014700     EXIT.
014800*
014900*    2100-VALIDATE-PRODUCT - SEARCH ALL ON THE ASCENDING KEY
015000*    LOADED AT 1500 ABOVE; REJECT IF NOT FOUND OR NOT ACTIVE.
015100 2100-VALIDATE-PRODUCT.
015200     MOVE 'N' TO LN-APP900-PROD-FOUND-SW.
015300     SET LN-PROD-IDX TO 1.
015400     SEARCH ALL LN-PROD-TABLE
015500         WHEN LN-PROD-T-PRODUCT-ID (LN-PROD-IDX) =
015600                 LN-APP900-PRODUCT-ID
015700             MOVE 'Y' TO LN-APP900-PROD-FOUND-SW.
015800     IF NOT LN-APP900-PROD-FOUND
015900         MOVE 'Y' TO LN-WORK-ERROR-SW
016000     ELSE
016100     IF LN-PROD-T-STATUS-CODE (LN-PROD-IDX) NOT = 'ACTIVE'
016200         MOVE 'Y' TO LN-WORK-ERROR-SW.
016300*
016400*    2200-VALIDATE-AMOUNT-RANGE - APPLIED AMOUNT MUST FALL
016500*    WITHIN THE PRODUCT'S MIN/MAX-AMOUNT FOUND ABOVE.
016600 2200-VALIDATE-AMOUNT-RANGE.
016700     IF LN-APP900-APPLIED-AMOUNT <
016800             LN-PROD-T-MIN-AMOUNT (LN-PROD-IDX)
016900         MOVE 'Y' TO LN-WORK-ERROR-SW
017000     ELSE
017100     IF LN-APP900-APPLIED-AMOUNT >
017200             LN-PROD-T-MAX-AMOUNT (LN-PROD-IDX)
017300         MOVE 'Y' TO LN-WORK-ERROR-SW.
017400*
017500*    2300-CREATE-DRAFT-APPLICATION - A BRAND NEW APPLICATION HAS
017600*    NO PRIOR STATUS-CODE TO TRANSITION FROM, SO THE STATUS-
017700*    TRANSITION TABLE (LNTRANS.DD.CBL, SEE LNAPV800) DOES NOT
017800*    APPLY HERE - IT GOVERNS CHANGES TO AN EXISTING APPLICATION'S
017900*    STATUS-CODE ONLY.
018000 2300-CREATE-DRAFT-APPLICATION.
018100     ADD 1 TO LN-APP900-NEXT-APP-ID.
018200     MOVE LN-APP900-NEXT-APP-ID   TO LN-APPLICATION-ID.
018300     MOVE LN-APP900-CUSTOMER-ID   TO LN-CUSTOMER-ID.
018400     MOVE LN-APP900-PRODUCT-ID    TO LN-PRODUCT-ID.
018500     MOVE LN-APP900-APPLIED-AMOUNT TO LN-LOAN-AMOUNT.
018600     MOVE LN-APP900-TENURE-MONTHS TO LN-TENURE-MONTHS.
018700     MOVE LN-APP900-ANNUAL-RATE   TO LN-INTEREST-RATE.
018710     IF LN-UPSI-TEST-RUN
018720         DISPLAY 'LNAPP900 - RATE BYTES (TEST RUN) = '
018730             LN-INTEREST-RATE-X UPON CRT.
018800     MOVE 0                      TO LN-PROCESSING-FEE.
018900     MOVE 'DRAFT'                 TO LN-STATUS-CODE.
019000     PERFORM 2950-WRITE-LOAN-APP.
019010     ADD 1 TO LN-APP900-DRAFT-CTR.
019100*
019200 2900-REJECT-CANDIDATE.
019300     ADD 1 TO LN-WORK-REJECT-CTR.
019400     DISPLAY 'LNAPP900 - CANDIDATE '
019500         LN-APP900-CUSTOMER-ID
019600         ' REJECTED - PRODUCT/AMOUNT/STATUS RULE' UPON CRT.
019700*
019800 2950-WRITE-LOAN-APP.
019900     MOVE LN-APP-REC TO LOAN-APP-REC.
020000     WRITE LOAN-APP-REC.
020100*
020200 9000-END-RTN.
020300     CLOSE PRODUCT-FILE
020400           APP-CANDIDATE-FILE
020500           LOAN-APP-FILE.
020600     DISPLAY 'LNAPP900 - CANDIDATES READ  = '
020700         LN-WORK-REC-READ-CTR UPON CRT.
020800     DISPLAY 'LNAPP900 - CANDIDATES REJECT= '
020900         LN-WORK-REJECT-CTR UPON CRT.
020910     DISPLAY 'LNAPP900 - DRAFTS WRITTEN   = '
020920         LN-APP900-DRAFT-CTR UPON CRT.
021000     STOP RUN.
