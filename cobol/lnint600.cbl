000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     LNINT600.
000600 AUTHOR.         ej.
000700 INSTALLATION.   LOAN ORIGINATION BATCH - CALC SECTION.
000800 DATE-WRITTEN.   03/02/87.
000900 DATE-COMPILED.
001000 SECURITY.       PRODUCTION - RESTRICTED - LOAN CALC SUITE.
001100*****************************************************************
001200*CHANGE LOG
001300* 03/02/87  EJ   ORIGINAL INSTALL - DISCLOSURE INTEREST     US00118
001400* 06/09/90  RLM  ADD COMPOUND INTEREST PATH                  US00311
001500* 01/08/99  TKW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE      US00477
001600* 07/30/01  DPC  UNROUNDED COMPOUND AMOUNT KEPT SEPARATE     US00533
001700*                FROM ROUNDED TOTAL - DO NOT "FIX" THE PENNY
001800*                DRIFT BETWEEN INTEREST + PRINCIPAL VS TOTAL
001810* 11/02/05  DPC  CRT TRACE OF RAW RATE BYTES WHEN RUN UPSI-0  US00649
001820*                ON - FOR EYEBALLING AGAINST A BAD EXTRACT
001900*****************************************************************
002000 ENVIRONMENT DIVISION.
002100*
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     CONSOLE IS CRT
002500     C01 IS TOP-OF-FORM
002600     CLASS LN-NUMERIC-CLASS IS '0' THRU '9'
002700     UPSI-0 ON  STATUS IS LN-UPSI-TEST-RUN
002800     UPSI-0 OFF STATUS IS LN-UPSI-PROD-RUN.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100* INTEREST-REQUEST INPUT - ONE DISCLOSURE REQUEST PER RECORD
003200     SELECT INT-REQUEST-FILE  ASSIGN TO INTREQ
003300            ORGANIZATION RECORD SEQUENTIAL.
003400* INTEREST-RESULT OUTPUT - ONE SIMPLE + ONE COMPOUND PER REQUEST
003500     SELECT INT-RESULT-FILE   ASSIGN TO INTRES
003600            ORGANIZATION RECORD SEQUENTIAL.
003700*
003800 DATA DIVISION.
003900*
004000 FILE SECTION.
004100*
004200 FD  INT-REQUEST-FILE
004300     RECORD CONTAINS 60 CHARACTERS
004400     LABEL RECORDS ARE STANDARD
004500     DATA RECORD IS INT-REQUEST-REC.
004600 01  INT-REQUEST-REC                  PIC X(60).
004700*
004800 FD  INT-RESULT-FILE
004900     RECORD CONTAINS 80 CHARACTERS
005000     LABEL RECORDS ARE STANDARD
005100     DATA RECORD IS INT-RESULT-REC.
005200 01  INT-RESULT-REC                   PIC X(80).
005300*
005400 WORKING-STORAGE SECTION.
005500*
005600     COPY LNWORK.
005700     COPY LNINT.
005800*
005900 01  LN-INT600-WS.
006000     05  LN-INT600-YEARS-INT         PIC S9(4)       COMP.
006100     05  LN-INT600-UNRND-AMOUNT      PIC S9(16)V9(6) COMP-3.
006200     05  FILLER                      PIC X(10).
006210*
006220*    LN-INT600-DISCLOSURE-CTR - STANDALONE COUNT OF INTEREST
006230*    DISCLOSURES COMPUTED (SIMPLE + COMPOUND PAIR = 2), SHOWN AT
006240*    9000-END-RTN ALONGSIDE THE RECORDS-READ COUNT.
006250 77  LN-INT600-DISCLOSURE-CTR        PIC S9(5)       COMP
006260                                     VALUE ZERO.
006300*
006400 PROCEDURE DIVISION.
006500*
006600 A010-MAIN-LINE.
006700     DISPLAY SPACES UPON CRT.
006800     DISPLAY '* * * * B E G I N   L N I N T 6 0 0 . C B L'
006900         UPON CRT AT 1401.
007000     OPEN INPUT  INT-REQUEST-FILE
007100     OPEN OUTPUT INT-RESULT-FILE.
007200     PERFORM 1000-READ-INT-REQUEST.
007300     PERFORM 2000-PROCESS-REQUEST THRU 2000-PROCESS-REQUEST-EXIT
007400         UNTIL LN-WORK-EOF-SW = 'Y'.
007500     PERFORM 9000-END-RTN.
007600*
007700 1000-READ-INT-REQUEST.
007800     READ INT-REQUEST-FILE INTO LN-INT-REQUEST-REC
007900         AT END
008000             MOVE 'Y' TO LN-WORK-EOF-SW.
008100     IF LN-WORK-EOF-SW NOT = 'Y'
008200         ADD 1 TO LN-WORK-REC-READ-CTR.
008300*
008400 2000-PROCESS-REQUEST.
008410     IF LN-UPSI-TEST-RUN
008420         DISPLAY 'LNINT600 - RATE BYTES (TEST RUN) = '
008430             LN-INT-ANNUAL-RATE-X UPON CRT.
008500     PERFORM 2100-CALC-SIMPLE-INTEREST.
008600     PERFORM 2950-WRITE-INT-RESULT.
008700     PERFORM 2200-CALC-COMPOUND-INTEREST.
008800     PERFORM 2950-WRITE-INT-RESULT.
008810     ADD 2 TO LN-INT600-DISCLOSURE-CTR.
008900     PERFORM 1000-READ-INT-REQUEST.
009000 2000-PROCESS-REQUEST-EXIT.
009100     EXIT.
009200*
009300*    2100-CALC-SIMPLE-INTEREST - NO VALIDATION PER SPEC, P / RATE
009400*    / TIME USED AS GIVEN, INCLUDING ZERO OR NEGATIVE VALUES.
009500 2100-CALC-SIMPLE-INTEREST.
009600     MOVE LN-INT-PRINCIPAL-AMOUNT TO LN-INTR-PRINCIPAL-AMOUNT.
009700     MOVE LN-INT-ANNUAL-RATE      TO LN-INTR-ANNUAL-RATE.
009800     MOVE LN-INT-TIME-YEARS       TO LN-INTR-TIME-YEARS.
009900     COMPUTE LN-INTEREST-AMOUNT ROUNDED =
010000             LN-INT-PRINCIPAL-AMOUNT * LN-INT-ANNUAL-RATE
010100                 * LN-INT-TIME-YEARS / 100.
010200     COMPUTE LN-TOTAL-AMOUNT =
010300             LN-INTR-PRINCIPAL-AMOUNT + LN-INTEREST-AMOUNT.
010400     MOVE 'SIMPLE  ' TO LN-INTEREST-TYPE.
010500*
010600*    2200-CALC-COMPOUND-INTEREST - TIME-YEARS TRUNCATED (NOT
010700*    ROUNDED) TO AN INTEGER EXPONENT, FACTOR BY REPEATED MULT.
010800 2200-CALC-COMPOUND-INTEREST.
010900     MOVE LN-INT-PRINCIPAL-AMOUNT TO LN-INTR-PRINCIPAL-AMOUNT.
011000     MOVE LN-INT-ANNUAL-RATE      TO LN-INTR-ANNUAL-RATE.
011100     MOVE LN-INT-TIME-YEARS       TO LN-INTR-TIME-YEARS.
011200     MOVE LN-INT-TIME-YEARS       TO LN-INT600-YEARS-INT.
011300     COMPUTE LN-WORK-ONE-PLUS-RATE ROUNDED =
011400             1 + (LN-INT-ANNUAL-RATE / 100).
011500     MOVE 1 TO LN-WORK-COMPOUND-FACTOR.
011600     PERFORM 2220-MULTIPLY-COMPOUND-FACTOR
011700         VARYING LN-WORK-EXP-SUB FROM 1 BY 1
011800         UNTIL LN-WORK-EXP-SUB > LN-INT600-YEARS-INT.
011900     COMPUTE LN-INT600-UNRND-AMOUNT ROUNDED =
012000             LN-INT-PRINCIPAL-AMOUNT * LN-WORK-COMPOUND-FACTOR.
012100     COMPUTE LN-TOTAL-AMOUNT ROUNDED = LN-INT600-UNRND-AMOUNT.
012200     COMPUTE LN-INTEREST-AMOUNT ROUNDED =
012300             LN-INT600-UNRND-AMOUNT - LN-INTR-PRINCIPAL-AMOUNT.
012400     MOVE 'COMPOUND' TO LN-INTEREST-TYPE.
012500*
012600 2220-MULTIPLY-COMPOUND-FACTOR.
012700     COMPUTE LN-WORK-COMPOUND-FACTOR ROUNDED =
012800             LN-WORK-COMPOUND-FACTOR * LN-WORK-ONE-PLUS-RATE.
012900*
013000 2950-WRITE-INT-RESULT.
013100     MOVE LN-INT-RESULT-REC TO INT-RESULT-REC.
013200     WRITE INT-RESULT-REC.
013300*
013400 9000-END-RTN.
013500     CLOSE INT-REQUEST-FILE
013600           INT-RESULT-FILE.
013700     DISPLAY 'LNINT600 - RECORDS READ    = '
013800         LN-WORK-REC-READ-CTR UPON CRT.
013810     DISPLAY 'LNINT600 - DISCLOSURES WRIT = '
013820         LN-INT600-DISCLOSURE-CTR UPON CRT.
013900     STOP RUN.
