000100*****************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1987
000300*****************************************************************
000400*  LNAPV.DD.CBL  -  APPROVAL RECORD LAYOUT
000500*  ONE OR MORE RECORDS PER LOAN-APPLICATION - ONE PER ESCALATION
000600*  LEVEL REACHED, WRITTEN IN CREATION ORDER.  COPIED BY LNAPV800.
000700*****************************************************************
000800*CHANGE LOG
000900* 03/02/87  EJ   ORIGINAL INSTALL                       US00118
001000* 02/03/92  RLM  ADD REMARKS FREE-TEXT FIELD               US00366
001100* 01/08/99  TKW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE     US00477
001200 01  LN-APV-REC.
001300     05  LN-APV-APPROVAL-ID            PIC 9(9)        COMP-3.
001400     05  LN-APV-APPLICATION-ID         PIC 9(9)        COMP-3.
001500     05  LN-APV-LEVEL                  PIC 9(1).
001600         88  LN-APV-LEVEL-LOAN-OFFICER     VALUE 1.
001700         88  LN-APV-LEVEL-BRANCH-MGR       VALUE 2.
001800         88  LN-APV-LEVEL-REGIONAL-DIR     VALUE 3.
001900         88  LN-APV-LEVEL-CHIEF-CREDIT     VALUE 4.
002000     05  LN-APV-ROLE                   PIC X(24).
002100     05  LN-APV-STATUS                 PIC X(20).
002200         88  LN-APV-PENDING                VALUE 'PENDING'.
002300         88  LN-APV-APPROVED                VALUE 'APPROVED'.
002400         88  LN-APV-REJECTED                VALUE 'REJECTED'.
002500         88  LN-APV-MORE-INFO-NEEDED        VALUE 'MORE_INFO_NEEDED'.
002600     05  LN-APV-REMARKS                PIC X(200).
002700     05  FILLER                        PIC X(20).
